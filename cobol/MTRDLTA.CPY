000100*****************************************************************
000200*   MTRDLTA.CPY                                                 *
000300*   RECORD LAYOUT - SNAPSHOT-TO-SNAPSHOT DELTA (TICK 2 ONWARD)  *
000400*   USED BY MTRRUN (FD DELTA-FILE) AND MTRDIF (LINKAGE COPY).   *
000500*-----------------------------------------------------------------
000600*   HIST:  DATE      BY   TKT     DESCRIPTION
000700*          --------  ---  ------  -------------------------------
000800*          03/14/91  TS   KT-011  ORIGINAL LAYOUT                    KT011
000900*          06/30/94  TS   KT-055  NO-PREVIOUS-SNAPSHOT CASE NOW      KT055
001000*                                 SIGNALLED BY THE CALLER'S OWN      KT055
001100*                                 STATUS FLAG - SEE MTRDIF HIST      KT055
001200*          09/14/02  RK   KT-108  SIGN WAS RIDING IN THE TRAILING    KT108
001300*                                 DIGIT - DELTAOUT READERS ON THE    KT108
001400*                                 REPORTING SIDE MISALIGNED FROM     KT108
001500*                                 RECORD 2 ON.  GAVE EACH DIFF       KT108
001600*                                 FIELD ITS OWN SIGN BYTE SO THE     KT108
001700*                                 RECORD MATCHES THE DOCUMENTED      KT108
001800*                                 40-BYTE LENGTH.                    KT108
001900*****************************************************************
002000*        EACH DIFF FIELD BELOW CARRIES ITS OWN LEADING SIGN BYTE -
002100*        DO NOT COLLAPSE BACK TO AN EMBEDDED SIGN.  THE FIXED-
002200*        LENGTH READERS ON DELTAOUT DEPEND ON THE 40-BYTE RECORD
002300*        (SEE HIST 09/14/02, KT-108).
002400 01  DLT-RECORD.
002500     03  DLT-TS                     PIC X(19).
002600     03  DLT-CPU-DIFF               PIC S9(3)V99
002700                                     SIGN IS LEADING SEPARATE CHARACTER.
002800     03  DLT-MEM-DIFF               PIC S9(3)V99
002900                                     SIGN IS LEADING SEPARATE CHARACTER.
003000     03  DLT-DISK-DIFF              PIC S9(3)V99
003100                                     SIGN IS LEADING SEPARATE CHARACTER.
003200     03  FILLER                     PIC X(03).
