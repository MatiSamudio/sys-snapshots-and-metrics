000100*****************************************************************
000200*   MTRWORK.CPY                                                 *
000300*   SHARED WORK AREA - THRESHOLDS, RUNNING SUMMARY, ANOMALY     *
000400*   TABLE AND TOP-N CONTROLS COMMON TO MTRRUN/MTRSUM/MTRTOP/    *
000500*   MTRRPT.  KEPT IN ONE MEMBER SO A THRESHOLD CHANGE IS A      *
000600*   ONE-PLACE FIX FOR THE WHOLE BATCH (SEE HIST 08/11/95).      *
000700*-----------------------------------------------------------------
000800*   HIST:  DATE      BY   TKT     DESCRIPTION
000900*          --------  ---  ------  -------------------------------
001000*          03/14/91  TS   KT-011  ORIGINAL LAYOUT                    KT011
001100*          08/11/95  TS   KT-063  PULLED THRESHOLDS OUT OF MTRSUM    KT063
001200*                                 INTO ONE SHARED MEMBER             KT063
001300*          02/17/98  GP   KT-088  ADDED MTW-TOP-N (WAS A LITERAL     KT088
001400*                                 5 BURIED IN MTRTOP)                KT088
001500*****************************************************************
001600*--------------- ANOMALY THRESHOLDS (CONFIGURATION CONSTANTS) ----   KT088
001700 01  MTW-THRESHOLDS.
001800     03  MTW-CPU-THRESH             PIC 9(3)V99  VALUE 090.00.
001900     03  MTW-MEM-THRESH             PIC 9(3)V99  VALUE 090.00.
002000     03  MTW-DISK-THRESH            PIC 9(3)V99  VALUE 090.00.
002100     03  MTW-NET-THRESH-SW          PIC X        VALUE "N".
002200         88  MTW-NET-CHECK-ON                    VALUE "Y".
002300         88  MTW-NET-CHECK-OFF                   VALUE "N".
002400     03  MTW-TOP-N                  PIC 9(02)    VALUE 05.
002500     03  FILLER                     PIC X(05)    VALUE SPACES.

002600*--------------- RUNNING SUMMARY (ANALYZER / SUMMARIZE) ----------
002700 01  MTW-SUMMARY.
002800     03  MTW-TS-FIRST               PIC X(19)    VALUE SPACES.
002900     03  MTW-TS-LAST                PIC X(19)    VALUE SPACES.
003000     03  MTW-COUNT                  PIC 9(07) COMP  VALUE ZERO.
003100     03  MTW-CPU-SUM                PIC 9(9)V99  VALUE ZERO.
003200     03  MTW-CPU-AVG                PIC 9(3)V99  VALUE ZERO.
003300     03  MTW-CPU-MAX                PIC 9(3)V99  VALUE ZERO.
003400     03  MTW-MEM-SUM                PIC 9(9)V99  VALUE ZERO.
003500     03  MTW-MEM-AVG                PIC 9(3)V99  VALUE ZERO.
003600     03  MTW-MEM-MAX                PIC 9(3)V99  VALUE ZERO.
003700     03  MTW-DISK-SUM               PIC 9(9)V99  VALUE ZERO.
003800     03  MTW-DISK-AVG               PIC 9(3)V99  VALUE ZERO.
003900     03  MTW-DISK-MAX               PIC 9(3)V99  VALUE ZERO.
004000     03  FILLER                     PIC X(05)    VALUE SPACES.

004100*--------------- LAST SNAPSHOT RETAINED IN FULL -------------------
004200*        RE-USES THE SNAPSHOT LAYOUT UNDER THE MTW-LS- PREFIX SO
004300*        THE REPORT BUILDER CAN PRINT IT WITHOUT A SECOND COPY
004400*        MEMBER TO MAINTAIN.
004500     COPY MTRSNAP REPLACING ==SNP-RECORD== BY ==MTW-LAST-SNAPSHOT==
004600                            ==SNP-==        BY ==MTW-LS-==.

004700*--------------- ANOMALY TABLE (UP TO 3 PER TICK, 999 TICKS) -----
004800 01  MTW-ANOMALY-AREA.
004900     03  MTW-ANOMALY-COUNT          PIC 9(4) COMP  VALUE ZERO.
005000     03  MTW-ANOMALY-TABLE          OCCURS 999 TIMES
005100                                     INDEXED BY MTW-ANOMALY-NDX.
005200         05  MTW-ANOM-TS            PIC X(19).
005300         05  MTW-ANOM-REASON        PIC X(12).
005400             88  MTW-ANOM-HIGH-CPU       VALUE "HIGH CPU".
005500             88  MTW-ANOM-HIGH-MEM       VALUE "HIGH MEMORY".
005600             88  MTW-ANOM-HIGH-DISK      VALUE "HIGH DISK".
005700         05  FILLER                 PIC X(01) VALUE SPACE.

005800*--------------- RUNNER CONTROLS ----------------------------------
005900 01  MTW-RUN-CONTROLS.
006000     03  MTW-REC-ORDINAL            PIC 9(7) COMP  VALUE ZERO.
006100     03  MTW-ERROR-COUNT            PIC 9(7) COMP  VALUE ZERO.
006200     03  MTW-PREV-VALID-SW          PIC X        VALUE "N".
006300         88  MTW-PREV-VALID                       VALUE "Y".
006400         88  MTW-NO-PREV-VALID                    VALUE "N".
006500     03  FILLER                     PIC X(05)    VALUE SPACES.

006600*--------------- TOP-PROCESS RANKING TABLES (COLLECTOR) -----------
006700*        BUILT BY MTRTOP, PRINTED BY MTRRPT.  MTW-TOP-N CAPS THE
006800*        ACTIVE PORTION OF EACH 50-SLOT TABLE AT RUN TIME.
006900 01  MTW-TOP-CPU-AREA.
007000     03  MTW-TOP-CPU-FILLED         PIC 9(2) COMP  VALUE ZERO.
007100     03  MTW-TOP-CPU-TABLE          OCCURS 50 TIMES
007200                                     INDEXED BY MTW-TCPU-NDX.
007300         05  MTW-TCPU-PID           PIC 9(07).
007400         05  MTW-TCPU-NAME          PIC X(20).
007500         05  MTW-TCPU-PCT           PIC 9(3)V99.
007600         05  MTW-TCPU-MEM           PIC 9(12).
007700         05  FILLER                 PIC X(01) VALUE SPACE.

007800 01  MTW-TOP-MEM-AREA.
007900     03  MTW-TOP-MEM-FILLED         PIC 9(2) COMP  VALUE ZERO.
008000     03  MTW-TOP-MEM-TABLE          OCCURS 50 TIMES
008100                                     INDEXED BY MTW-TMEM-NDX.
008200         05  MTW-TMEM-PID           PIC 9(07).
008300         05  MTW-TMEM-NAME          PIC X(20).
008400         05  MTW-TMEM-PCT           PIC 9(3)V99.
008500         05  MTW-TMEM-MEM           PIC 9(12).
008600         05  FILLER                 PIC X(01) VALUE SPACE.
