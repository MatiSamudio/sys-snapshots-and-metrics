000100*****************************************************************
000200*   MTRPROC.CPY                                                 *
000300*   RECORD LAYOUT - PER-PROCESS USAGE ROW, KEYED BY SNAPSHOT TS *
000400*   USED BY MTRTOP (FD PROCESS-FILE).  RECORD IS PACKED TO ITS  *
000500*   FULL 63-BYTE WIDTH - NO RESERVE BYTES REMAIN, SO NO FILLER  *
000600*   PAD FOLLOWS THE LAST FIELD (SEE HIST 04/09/97 BELOW).       *
000700*-----------------------------------------------------------------
000800*   HIST:  DATE      BY   TKT     DESCRIPTION
000900*          --------  ---  ------  -------------------------------
001000*          04/09/97  TS   KT-071  ORIGINAL LAYOUT                    KT071
001100*          04/09/97  TS   KT-071  RECORD PACKED TO 63 BYTES ON       KT071
001200*                                 SPACE REQUEST FROM OPS - NO        KT071
001300*                                 FILLER RESERVE AVAILABLE           KT071
001400*****************************************************************
001500 01  PRC-RECORD.
001600     03  PRC-TS                     PIC X(19).
001700     03  PRC-PID                    PIC 9(07).
001800     03  PRC-NAME                   PIC X(20).
001900     03  PRC-CPU-PCT                PIC 9(3)V99.
002000     03  PRC-MEM-RSS                PIC 9(12).
002100*--------------- VALIDATION VIEW ---------------------------------   KT071
002200*        PRC-VALIDATE REDEFINES THE RECORD SO THE CPU/MEM            KT071
002300*        FIELDS CAN BE INSPECTED AS DISPLAY TEXT BEFORE THE          KT071
002400*        NUMERIC-MISSING-VALUE RULE ("BLANK/BAD -> ZERO") IS         KT071
002500*        APPLIED IN 2000-READ-PROCESSES.                             KT071
002600     03  PRC-VALIDATE REDEFINES PRC-RECORD.
002700         05  FILLER                 PIC X(19).
002800         05  FILLER                 PIC X(07).
002900         05  PRC-V-NAME             PIC X(20).
003000         05  PRC-V-CPU              PIC X(05).
003100         05  PRC-V-MEM              PIC X(12).
