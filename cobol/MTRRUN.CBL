000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MTRRUN.
000300 AUTHOR. T. TEMERZIDIS.
000400 INSTALLATION. BULLGR DATA CENTER - BATCH SECTION.
000500 DATE-WRITTEN. 03/14/91.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL OPERATIONS USE ONLY.
000800*****************************************************************
000900*   MTRRUN - SYSTEM SNAPSHOT METRICS BATCH - RUN DRIVER         *
001000*                                                                *
001100*   READS THE SNAPSHOT FILE ONE TICK AT A TIME, IN TIMESTAMP    *
001200*   ORDER, VALIDATES EACH RECORD, DRIVES THE DIFF AND SUMMARIZE *
001300*   SUBPROGRAMS PER TICK AND, AT END OF FILE, LOADS THE TOP-    *
001400*   PROCESS COLLECTOR AND THE REPORT BUILDER.  A BAD TICK IS    *
001500*   LOGGED AND SKIPPED - IT NEVER ABORTS THE RUN.                *
001600*                                                                *
001700*   SUBPROGRAMS ARE LOADED BY THE SAME DISK-PATH-IN-A-FIELD     *
001800*   TECHNIQUE THIS SHOP HAS USED SINCE THE OLD MENU PROGRAMS -  *
001900*   SEE MTR-CALL-PATH BELOW.                                    *
002000*                                                                *
002100*   THIS IS THE ONLY ONE OF THE FIVE PROGRAMS THAT OPENS A FILE -*
002200*   MTRDIF, MTRSUM, MTRTOP AND MTRRPT ARE ALL PURE LINKAGE
002300*   SUBPROGRAMS CALLED FROM HERE, SHARING STATE THROUGH THE ONE
002400*   COPY OF MTRWORK.CPY DECLARED BELOW.  NOTHING IN THIS DRIVER
002500*   TOUCHES THE SNAPSHOT'S OWN METRIC ARITHMETIC DIRECTLY - THAT
002600*   ALL HAPPENS ON THE OTHER SIDE OF A CALL.
002700*-----------------------------------------------------------------
002800*   HIST:  DATE      BY   TKT     DESCRIPTION
002900*          --------  ---  ------  -------------------------------
003000*          03/14/91  TS   KT-011  ORIGINAL VERSION (CARVED OUT OF    KT011
003100*                                 THE OLD KTIM MENU SHELL)           KT011
003200*          07/02/92  TS   KT-024  ADDED DELTA-FILE OUTPUT            KT024
003300*          08/11/95  TS   KT-063  THRESHOLDS MOVED TO MTRWORK.CPY    KT063
003400*          03/30/97  TS   KT-071  BAD-TICK SKIP LOGIC (RESILIENCE    KT071
003500*                                 REQUEST FROM OPS AFTER THE 03/28   KT071
003600*                                 ABEND ON A TORN SNAPSHOT RECORD)   KT071
003700*          02/17/98  GP   KT-088  TOP-N PICKED UP FROM MTW-TOP-N     KT088
003800*          11/20/98  GP   KT-092  Y2K SWEEP - NO 2-DIGIT YEAR        KT092
003900*                                 FIELDS IN THIS PROGRAM, NO CHANG   KT092
004000*                                 REQUIRED, LOGGED FOR THE AUDIT     KT092
004100*          06/05/01  RK   KT-101  DISPLAY OF RUN TOTALS ON 9999-EN   KT101
004200*                                 RUN - OPS WANTED THE COUNT VISIB   KT101
004300*                                 ON THE CONSOLE WITHOUT OPENING T   KT101
004400*                                 PRINT REPORT                       KT101
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800*        SAME IBM-AT SOURCE/OBJECT PAIR AS THE REST OF THE BATCH.
004900 SOURCE-COMPUTER. IBM-AT.
005000 OBJECT-COMPUTER. IBM-AT.
005100 SPECIAL-NAMES.
005200*        C01 CARRIES FORWARD THE SHOP'S STANDARD TOP-OF-FORM
005300*        CHANNEL DECLARATION, EVEN THOUGH THIS DRIVER NEVER PRINTS
005400*        DIRECTLY (MTRRPT OWNS THE ONE PRINT FILE).  MTR-DIGITS
005500*        BACKS THE NUMERIC-EDIT TEST IN 2200-VALIDATE-SNAPSHOT
005600*        BELOW.  UPSI-0 IS THE TRACE SWITCH - FLIPPED ON FROM THE
005700*        JCL/BATCH-LAUNCHER WHEN OPS WANTS TO WATCH A RUN CLOSELY,
005800*        THOUGH NO PARAGRAPH IN THIS VERSION TESTS IT YET.
005900     C01 IS TOP-OF-FORM
006000     CLASS MTR-DIGITS IS "0" THRU "9"
006100     UPSI-0 ON STATUS IS MTR-TRACE-ON
006200            OFF STATUS IS MTR-TRACE-OFF.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500*        SNAPIN IS THE ONE INPUT FILE FOR THE WHOLE RUN - ONE
006600*        FIXED-LENGTH RECORD PER TICK, ALREADY IN TIMESTAMP ORDER
006700*        AS WRITTEN BY THE COLLECTOR JOB.
006800     SELECT SNAPSHOT-FILE ASSIGN TO SNAPIN
006900         ORGANIZATION IS SEQUENTIAL
007000         ACCESS MODE IS SEQUENTIAL
007100         FILE STATUS IS SNAPSHOT-STATUS.

007200*        DELTAOUT GETS ONE RECORD PER TICK FROM THE SECOND TICK
007300*        ON - THE FIRST TICK OF A RUN HAS NO PREVIOUS SNAPSHOT TO
007400*        DIFF AGAINST, SO NOTHING IS WRITTEN FOR IT (SEE 2000
007500*        BELOW).
007600     SELECT DELTA-FILE ASSIGN TO DELTAOUT
007700         ORGANIZATION IS SEQUENTIAL
007800         ACCESS MODE IS SEQUENTIAL
007900         FILE STATUS IS DELTA-STATUS.

008000 DATA DIVISION.
008100 FILE SECTION.
008200*        RECORD LAYOUT IN MTRSNAP.CPY - SEE THAT MEMBER FOR THE
008300*        FULL SNAPSHOT FIELD LIST AND ITS NUMERIC-EDIT REDEFINES.
008400 FD  SNAPSHOT-FILE
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD.
008700 COPY MTRSNAP.

008800*        RECORD LAYOUT IN MTRDLTA.CPY - FIXED 40-BYTE RECORD, EACH
008900*        SIGNED DIFF FIELD CARRYING ITS OWN SEPARATE SIGN BYTE
009000*        (SEE THAT MEMBER'S HIST, KT-108).
009100 FD  DELTA-FILE
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD.
009400 COPY MTRDLTA.

009500 WORKING-STORAGE SECTION.
009600*=======================*
009700*        FILE-STATUS BYTES, END-OF-FILE AND CALL-RESULT SWITCHES,
009800*        THE RETAINED PREVIOUS SNAPSHOT, THE SHARED WORK AREA AND
009900*        THE CALL-BY-DISK-PATH MECHANISM ALL LIVE IN THIS ONE
010000*        SECTION - THIS DRIVER CARRIES MORE LOCAL STATE THAN ANY
010100*        OF THE FOUR SUBPROGRAMS SINCE IT OWNS THE WHOLE RUN.

010200*----------- FILE STATUS BYTES ----------------------------------
010300 77  SNAPSHOT-STATUS            PIC XX     VALUE SPACES.
010400 77  DELTA-STATUS               PIC XX     VALUE SPACES.

010500*----------- END-OF-FILE AND RECORD SWITCHES ---------------------
010600*        MTR-RECORD-STATUS IS RESET TO "GOOD" AT THE TOP OF EVERY
010700*        2200-VALIDATE-SNAPSHOT CALL, SO A BAD TICK NEVER LEAKS
010800*        ITS "BAD" SETTING INTO THE NEXT TICK'S VALIDATION.
010900 01  MTR-SNAPSHOT-EOF-SW        PIC X      VALUE "N".
011000     88  MTR-EOF-SNAPSHOT                  VALUE "Y".
011100     88  MTR-NOT-EOF-SNAPSHOT              VALUE "N".

011200 01  MTR-RECORD-STATUS          PIC X      VALUE "G".
011300     88  MTR-GOOD-RECORD                   VALUE "G".
011400     88  MTR-BAD-RECORD                    VALUE "B".

011500*        DLT-CALL-STATUS COMES BACK FROM MTRDIF - "Y" MEANS WRITE
011600*        THE DELTA RECORD, "N" MEANS THERE WAS NO PREVIOUS SNAPSHOT
011700*        TO DIFF AGAINST YET (FIRST TICK OF THE RUN).
011800 01  DLT-CALL-STATUS            PIC X      VALUE "N".
011900     88  DLT-OK                            VALUE "Y".
012000     88  DLT-EMPTY-SW                      VALUE "N".

012100*----------- PREVIOUS SNAPSHOT (FEEDS THE DIFF SUBPROGRAM) -------
012200*        CARRIED FORWARD AT THE END OF EVERY TICK BY 2500-SAVE-
012300*        PREVIOUS SO THE NEXT TICK'S CALL TO MTRDIF HAS SOMETHING
012400*        TO DIFF AGAINST.  MTW-PREV-VALID (IN MTRWORK.CPY) GUARDS
012500*        THE FIRST TICK, WHEN THIS AREA IS STILL UNINITIALIZED.
012600     COPY MTRSNAP REPLACING ==SNP-RECORD== BY ==MTR-PREV-SNAPSHOT==
012700                            ==SNP-==        BY ==MTR-PREV-==.

012800*----------- SHARED SUMMARY / THRESHOLD / ANOMALY / TOP-N AREAS --
012900*        ONE COPY OF THE WORK AREA, OWNED BY THIS DRIVER AND
013000*        PASSED BY REFERENCE INTO EVERY CALL TO MTRSUM, MTRTOP AND
013100*        MTRRPT BELOW - THAT IS HOW THE RUNNING TOTALS, THE
013200*        ANOMALY TABLE AND THE TWO RANKING TABLES SURVIVE FROM ONE
013300*        CALL TO THE NEXT WITHOUT ANY SUBPROGRAM HOLDING STATE.
013400 COPY MTRWORK.

013500*----------- SUBPROGRAM CALL-BY-DISK-PATH MECHANISM ---------------
013600*        SAME TRICK THE OLD KTIM MENU SHELL USED TO OVERLAY ITS
013700*        SATELLITE PROGRAMS OFF THE PRG DIRECTORY - THE NAME OF
013800*        THE PROGRAM TO LOAD IS BUILT INTO MTR-PROG AND THE WHOLE
013900*        GROUP IS THE CALL IDENTIFIER.  EACH OF THE FOUR CALL
014000*        PARAGRAPHS BELOW (2300, 2400, 8100, 8200, 8300) MOVES ITS
014100*        OWN PROGRAM NAME INTO MTR-PROG IMMEDIATELY BEFORE THE
014200*        CALL - THE FIELD IS NEVER LEFT STANDING BETWEEN CALLS.
014300 01  MTR-LINKAGES.
014400     03  MTR-CALL-PATH.
014500         05  MTR-DISK-PATH      PIC XX      VALUE "C:".
014600         05  MTR-REST-PATH      PIC X(15)   VALUE "\BATCH\PGM\".
014700         05  MTR-PROG           PIC X(12).
014800*        X-VIEW OF THE CALL PATH, ISOLATING JUST THE PROGRAM-NAME
014900*        PORTION - USED WHEN TRACING A BAD LOAD FROM THE CONSOLE,
015000*        SO THE OPERATOR CAN READ THE 12-BYTE NAME WITHOUT COUNTING
015100*        PAST THE DISK-PATH PREFIX BY HAND.
015200     03  MTR-CALL-PATH-2 REDEFINES MTR-CALL-PATH.
015300         05  FILLER             PIC X(17).
015400         05  MTR-PROG-ONLY      PIC X(12).
015500 01  MTR-CALL-MODE               PIC X       VALUE "A".
015600     88  MTR-MODE-ACCUMULATE                 VALUE "A".
015700     88  MTR-MODE-FINALIZE                   VALUE "F".

015800 PROCEDURE DIVISION.

015900*        FOUR STEPS - OPEN THE TWO FILES, WORK THE CAPTURE LOOP
016000*        ONE TICK AT A TIME UNTIL END OF FILE, WRAP UP (FINALIZE
016100*        THE SUMMARY, RANK THE PROCESSES, BUILD THE REPORT), THEN
016200*        CLOSE UP AND SHOW THE OPERATOR THE RUN TOTALS.
016300 MAIN-PROGRAM.

016400     PERFORM 1000-OPEN-FILES     THRU 1000-OPEN-FILES-EXIT.
016500     PERFORM 2000-CAPTURE-LOOP   THRU 2000-CAPTURE-LOOP-EXIT
016600             UNTIL MTR-EOF-SNAPSHOT.
016700     PERFORM 8000-WRAP-UP        THRU 8000-WRAP-UP-EXIT.
016800     PERFORM 9999-END-RUN        THRU 9999-END-RUN-EXIT.

016900 MAIN-PROGRAM-EXIT.
017000     GOBACK.

017100*----------------------------------------------------------------
017200*    1000  OPEN THE SNAPSHOT INPUT AND DELTA OUTPUT FILES
017300*----------------------------------------------------------------
017400*        A BAD OPEN ON EITHER FILE FORCES END-OF-SNAPSHOT SO THE
017500*        CAPTURE LOOP NEVER RUNS - BOTH BRANCHES SET RETURN-CODE
017600*        TO 9999 SO THE LAUNCHING JCL/BATCH STEP SEES THE FAILURE
017700*        AND DOES NOT CHAIN INTO A DEPENDENT STEP.
017800 1000-OPEN-FILES.

017900     OPEN INPUT SNAPSHOT-FILE.
018000     IF SNAPSHOT-STATUS NOT = "00"
018100        DISPLAY "MTRRUN - ERROR OPENING SNAPSHOTS - STATUS "
018200                SNAPSHOT-STATUS
018300        MOVE 9999 TO RETURN-CODE
018400        SET MTR-EOF-SNAPSHOT TO TRUE
018500        GO TO 1000-OPEN-FILES-EXIT
018600     END-IF.

018700     OPEN OUTPUT DELTA-FILE.
018800     IF DELTA-STATUS NOT = "00"
018900        DISPLAY "MTRRUN - ERROR OPENING DELTAS - STATUS "
019000                DELTA-STATUS
019100        MOVE 9999 TO RETURN-CODE
019200        SET MTR-EOF-SNAPSHOT TO TRUE
019300     END-IF.

019400 1000-OPEN-FILES-EXIT. EXIT.

019500*----------------------------------------------------------------
019600*    2000  RUNNER / CAPTURE LOOP - ONE TICK AT A TIME
019700*----------------------------------------------------------------
019800*        THE ONE PARAGRAPH THAT DRIVES THE WHOLE RUN.  A BAD
019900*        RECORD (2200 SETS MTR-BAD-RECORD) SKIPS STRAIGHT TO THE
020000*        NEXT READ WITHOUT CALLING EITHER SUBPROGRAM AND WITHOUT
020100*        DISTURBING MTR-PREV-SNAPSHOT - SEE HIST 03/30/97, KT-071.
020200*        MTRDIF IS ONLY CALLED WHEN A PREVIOUS SNAPSHOT ALREADY
020300*        EXISTS (MTW-PREV-VALID); MTRSUM IS CALLED EVERY GOOD TICK
020400*        REGARDLESS, SINCE THE RUNNING SUMS NEED EVERY TICK, NOT
020500*        JUST THE ONES THAT HAD A PREDECESSOR TO DIFF AGAINST.
020600 2000-CAPTURE-LOOP.

020700     PERFORM 2100-READ-SNAPSHOT THRU 2100-READ-SNAPSHOT-EXIT.
020800     IF MTR-EOF-SNAPSHOT
020900        GO TO 2000-CAPTURE-LOOP-EXIT
021000     END-IF.

021100     ADD 1 TO MTW-REC-ORDINAL.

021200     PERFORM 2200-VALIDATE-SNAPSHOT THRU 2200-VALIDATE-SNAPSHOT-EXIT.
021300     IF MTR-BAD-RECORD
021400        GO TO 2000-CAPTURE-LOOP-EXIT
021500     END-IF.

021600     IF MTW-PREV-VALID
021700        PERFORM 2300-CALL-DIFF THRU 2300-CALL-DIFF-EXIT
021800        IF DLT-OK
021900           WRITE DLT-RECORD
022000        END-IF
022100     END-IF.

022200     PERFORM 2400-CALL-SUMMARIZE THRU 2400-CALL-SUMMARIZE-EXIT.
022300     PERFORM 2500-SAVE-PREVIOUS  THRU 2500-SAVE-PREVIOUS-EXIT.

022400 2000-CAPTURE-LOOP-EXIT. EXIT.

022500*----------------------------------------------------------------
022600*    2100  READ ONE SNAPSHOT RECORD
022700*----------------------------------------------------------------
022800 2100-READ-SNAPSHOT.

022900     READ SNAPSHOT-FILE
023000         AT END SET MTR-EOF-SNAPSHOT TO TRUE
023100     END-READ.

023200 2100-READ-SNAPSHOT-EXIT. EXIT.

023300*----------------------------------------------------------------
023400*    2200  VALIDATE - NON-NUMERIC METRIC FIELDS FAIL THE TICK
023500*----------------------------------------------------------------
023600*        ONLY THE THREE METRIC PERCENTAGES ARE CHECKED - A TORN
023700*        OR GARBLED TIMESTAMP IS NOT DETECTED HERE, SINCE THE
023800*        COLLECTOR JOB IS TRUSTED TO WRITE A WELL-FORMED TIMESTAMP
023900*        EVERY TIME (SEE HIST 03/30/97, KT-071 FOR THE INCIDENT
024000*        THAT ADDED THIS WHOLE PARAGRAPH).
024100 2200-VALIDATE-SNAPSHOT.

024200     SET MTR-GOOD-RECORD TO TRUE.

024300     IF SNP-V-CPU NOT NUMERIC
024400        OR SNP-V-MEM  NOT NUMERIC
024500        OR SNP-V-DISK NOT NUMERIC
024600        DISPLAY "MTRRUN - SNAPSHOT #" MTW-REC-ORDINAL
024700                " SKIPPED - NON-NUMERIC METRIC FIELD"
024800        ADD 1 TO MTW-ERROR-COUNT
024900        SET MTR-BAD-RECORD TO TRUE
025000     END-IF.

025100 2200-VALIDATE-SNAPSHOT-EXIT. EXIT.

025200*----------------------------------------------------------------
025300*    2300  CALL THE DIFF SUBPROGRAM (ANALYZER / DIFF)
025400*----------------------------------------------------------------
025500*        DLT-CALL-STATUS IS PRIMED TO "Y" BEFORE THE CALL SO A
025600*        SUBPROGRAM THAT SOMEHOW RETURNED WITHOUT SETTING IT WOULD
025700*        STILL LEAVE US IN THE "WRITE IT" STATE RATHER THAN
025800*        SILENTLY DROPPING A GOOD DELTA - MTRDIF ITSELF ALWAYS
025900*        SETS THE FLAG EXPLICITLY EITHER WAY.
026000 2300-CALL-DIFF.

026100     MOVE "MTRDIF      "  TO MTR-PROG.
026200     MOVE "Y"             TO DLT-CALL-STATUS.
026300     CALL MTR-CALL-PATH USING SNP-RECORD, MTR-PREV-SNAPSHOT,
026400                              DLT-RECORD, DLT-CALL-STATUS.

026500 2300-CALL-DIFF-EXIT. EXIT.

026600*----------------------------------------------------------------
026700*    2400  CALL THE SUMMARIZE SUBPROGRAM (ANALYZER / SUMMARIZE)
026800*----------------------------------------------------------------
026900*        MODE "A" (ACCUMULATE) - CALLED ONCE PER GOOD TICK.  THE
027000*        FINALIZE CALL (MODE "F") HAPPENS ONLY ONCE, AT END OF
027100*        FILE, FROM 8100 BELOW.
027200 2400-CALL-SUMMARIZE.

027300     SET MTR-MODE-ACCUMULATE TO TRUE.
027400     MOVE "MTRSUM      "  TO MTR-PROG.
027500     CALL MTR-CALL-PATH USING MTR-CALL-MODE, SNP-RECORD,
027600                              MTW-SUMMARY, MTW-LAST-SNAPSHOT,
027700                              MTW-ANOMALY-AREA, MTW-THRESHOLDS.

027800 2400-CALL-SUMMARIZE-EXIT. EXIT.

027900*----------------------------------------------------------------
028000*    2500  CARRY THE SNAPSHOT FORWARD AS "PREVIOUS"
028100*----------------------------------------------------------------
028200*        RUNS AFTER EVERY GOOD TICK, WHETHER OR NOT MTRDIF WAS
028300*        ACTUALLY CALLED THIS TIME - THAT WAY THE VERY NEXT TICK
028400*        ALWAYS HAS A PREVIOUS SNAPSHOT TO DIFF AGAINST, EVEN ON
028500*        THE SECOND TICK OF THE RUN WHEN THE FIRST TICK NEVER
028600*        CALLED MTRDIF AT ALL.
028700 2500-SAVE-PREVIOUS.

028800     MOVE SNP-RECORD TO MTR-PREV-SNAPSHOT.
028900     SET MTW-PREV-VALID TO TRUE.

029000 2500-SAVE-PREVIOUS-EXIT. EXIT.

029100*----------------------------------------------------------------
029200*    8000  END OF FILE - FINALIZE, RANK, REPORT
029300*----------------------------------------------------------------
029400*        THREE CALLS IN A FIXED ORDER - THE AVERAGES MUST BE
029500*        FINALIZED BEFORE THE REPORT IS BUILT, AND THE TOP-N
029600*        TABLES MUST BE BUILT BEFORE THE REPORT IS BUILT, BUT
029700*        FINALIZING THE SUMMARY AND RANKING THE PROCESSES HAVE NO
029800*        ORDERING DEPENDENCY ON EACH OTHER.
029900 8000-WRAP-UP.

030000     PERFORM 8100-FINALIZE-SUMMARY  THRU 8100-FINALIZE-SUMMARY-EXIT.
030100     PERFORM 8200-CALL-TOP-PROCESS  THRU 8200-CALL-TOP-PROCESS-EXIT.
030200     PERFORM 8300-CALL-REPORT       THRU 8300-CALL-REPORT-EXIT.

030300 8000-WRAP-UP-EXIT. EXIT.

030400*        MODE "F" (FINALIZE) - THE ONLY CALL TO MTRSUM THAT TURNS
030500*        THE RUNNING SUMS INTO ROUNDED AVERAGES.  SNP-RECORD IS
030600*        PASSED ALONG ON THE USING PURELY TO MATCH MTRSUM'S LINKAGE
030700*        SIGNATURE - IT IS NOT READ ON A FINALIZE CALL.
030800 8100-FINALIZE-SUMMARY.

030900     SET MTR-MODE-FINALIZE TO TRUE.
031000     MOVE "MTRSUM      "  TO MTR-PROG.
031100     CALL MTR-CALL-PATH USING MTR-CALL-MODE, SNP-RECORD,
031200                              MTW-SUMMARY, MTW-LAST-SNAPSHOT,
031300                              MTW-ANOMALY-AREA, MTW-THRESHOLDS.

031400 8100-FINALIZE-SUMMARY-EXIT. EXIT.

031500*        MTW-TS-LAST (STAMPED BY MTRSUM DURING THE RUN) TELLS
031600*        MTRTOP WHICH TICK'S PROCESS ROWS TO RANK - MTRTOP READS
031700*        THE WHOLE PROCESS FILE ITSELF AND FILTERS ON THAT
031800*        TIMESTAMP RATHER THAN BEING HANDED THE ROWS DIRECTLY.
031900 8200-CALL-TOP-PROCESS.

032000     MOVE "MTRTOP      "  TO MTR-PROG.
032100     CALL MTR-CALL-PATH USING MTW-TS-LAST, MTW-TOP-N,
032200                              MTW-TOP-CPU-AREA, MTW-TOP-MEM-AREA.

032300 8200-CALL-TOP-PROCESS-EXIT. EXIT.

032400*        LAST CALL OF THE RUN - HANDS MTRRPT EVERYTHING IT NEEDS
032500*        TO WRITE THE ONE PRINT REPORT AND RETURNS ONLY AFTER THE
032600*        REPORT FILE HAS BEEN CLOSED ON THE OTHER SIDE OF THE CALL.
032700 8300-CALL-REPORT.

032800     MOVE "MTRRPT      "  TO MTR-PROG.
032900     CALL MTR-CALL-PATH USING MTW-SUMMARY, MTW-ANOMALY-AREA,
033000                              MTW-LAST-SNAPSHOT, MTW-TOP-CPU-AREA,
033100                              MTW-TOP-MEM-AREA, MTW-ERROR-COUNT.

033200 8300-CALL-REPORT-EXIT. EXIT.

033300*----------------------------------------------------------------
033400*    9999  CLOSE UP AND SHOW THE RUN TOTALS
033500*----------------------------------------------------------------
033600*        THE ONE-LINE DISPLAY BELOW WAS ADDED IN HIST 06/05/01,
033700*        KT-101 SO THE OPERATOR RUNNING THE JOB FROM THE CONSOLE
033800*        SEES THE RECORD AND ERROR COUNTS WITHOUT HAVING TO OPEN
033900*        THE PRINT REPORT JUST TO CONFIRM THE RUN WENT THROUGH.
034000 9999-END-RUN.

034100     CLOSE SNAPSHOT-FILE.
034200     CLOSE DELTA-FILE.

034300     DISPLAY "MTRRUN - RUN COMPLETE - SNAPSHOTS READ "
034400             MTW-REC-ORDINAL " - ERRORS SKIPPED " MTW-ERROR-COUNT.

034500 9999-END-RUN-EXIT. EXIT.
