000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MTRRPT.
000300 AUTHOR. T. TEMERZIDIS.
000400 INSTALLATION. BULLGR DATA CENTER - BATCH SECTION.
000500 DATE-WRITTEN. 03/14/91.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL OPERATIONS USE ONLY.
000800*****************************************************************
000900*   MTRRPT - REPORT BUILDER                                      *
001000*                                                                *
001100*   WRITES THE ONE 80-COLUMN PRINT REPORT FOR THE RUN - TITLE,   *
001200*   TIME RANGE, RECORD/ERROR COUNTS, THE CPU/MEM/DISK AVERAGE-   *
001300*   AND-MAXIMUM TABLE, THE ANOMALY LIST, THE LAST SNAPSHOT IN    *
001400*   DETAIL, AND THE TWO TOP-PROCESS TABLES.  A ZERO-RECORD RUN   *
001500*   PRINTS TITLE AND COUNTS ONLY - "NOTHING WAS ANALYZED" - AND  *
001600*   SKIPS THE LAST-SNAPSHOT AND TOP-PROCESS SECTIONS.  ONE PASS, *
001700*   ONE PAGE GROUP - NO PAGE BREAKS, NO CONTROL-BREAK TOTALS     *
001800*   BEYOND THE SUMMARY AVERAGES ALREADY COMPUTED BY MTRSUM.      *
001900*                                                                *
002000*   ALL SEVEN SECTIONS OF THE REPORT ARE BUILT FROM RECORD-IMAGE *
002100*   01-LEVELS IN WORKING-STORAGE (SAME HABIT AS THE OLD PEL02    *
002200*   INVOICE PRINT THIS PROGRAM WAS CARVED FROM) - EACH SECTION   *
002300*   MOVES ITS DATA INTO ONE OF THESE IMAGES AND WRITES IT WHOLE,  *
002400*   RATHER THAN BUILDING THE LINE COLUMN BY COLUMN AT WRITE TIME. *
002500*   CALLED ONCE, AT THE VERY END OF THE RUN, AFTER MTRSUM HAS     *
002600*   FINALIZED THE AVERAGES AND MTRTOP HAS BUILT BOTH RANKING      *
002700*   TABLES - THIS PROGRAM DOES NO ARITHMETIC OF ITS OWN BEYOND    *
002800*   EDITING NUMBERS INTO PRINTABLE PICTURES.                      *
002900*-----------------------------------------------------------------
003000*   HIST:  DATE      BY   TKT     DESCRIPTION
003100*          --------  ---  ------  -------------------------------
003200*          03/14/91  TS   KT-011  ORIGINAL VERSION (CARVED OUT OF    KT011
003300*                                 THE OLD PEL02 INVOICE-PRINT LOOP   KT011
003400*          09/02/93  TS   KT-048  METRICS TABLE ADDED, ZZ9.99 EDIT   KT048
003500*                                 PICTURES ON AVERAGE/MAXIMUM        KT048
003600*          02/17/98  GP   KT-088  TOP-PROCESS SECTIONS ADDED (CPU    KT088
003700*                                 AND MEMORY TABLES FROM MTRTOP)     KT088
003800*          11/20/98  GP   KT-092  ZERO-RECORD "NOTHING ANALYZED"     KT092
003900*                                 CASE ADDED AHEAD OF Y2K SIGN-OFF   KT092
004000*          03/11/03  RK   KT-112  REPORT NOW SKIPS SECTIONS 6-7      KT112
004100*                                 CLEANLY ON A ZERO-RECORD RUN -     KT112
004200*                                 SEE MTRSUM HIST SAME DATE FOR TH   KT112
004300*                                 MATCHING ZERO-DIVIDE GUARD         KT112
004400*****************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700*        SAME IBM-AT SOURCE/OBJECT PAIR AS THE REST OF THE BATCH.
004800 SOURCE-COMPUTER. IBM-AT.
004900 OBJECT-COMPUTER. IBM-AT.
005000 SPECIAL-NAMES.
005100*        C01 IS CARRIED FORWARD FROM THE OLD PEL02 PRINT ROUTINE
005200*        FOR TOP-OF-FORM SKIPS - THIS REPORT NEVER ACTUALLY SPANS
005300*        A PAGE BREAK (SEE THE BANNER ABOVE), BUT THE CHANNEL IS
005400*        DECLARED SO THE PRINT-SPOOLER JCL SEES A CONSISTENT
005500*        CARRIAGE-CONTROL DECLARATION ACROSS ALL BATCH REPORTS.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900*        RPTOUT IS THE ONE PRINT FILE THIS PROGRAM PRODUCES - LINE
006000*        SEQUENTIAL SO IT LANDS ON DISK READY TO SPOOL OR TO PAGE
006100*        THROUGH WITH ANY EDITOR ON THE OPERATOR'S CONSOLE.
006200     SELECT REPORT-FILE  ASSIGN TO RPTOUT
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS REPORT-STATUS.

006500 DATA DIVISION.
006600 FILE SECTION.
006700*        ONE FLAT 80-BYTE RECORD - EVERY MTP- LINE IMAGE IN
006800*        WORKING-STORAGE IS MOVED INTO THIS BEFORE THE WRITE.
006900 FD  REPORT-FILE
007000     LABEL RECORDS ARE OMITTED.
007100 01  RPT-LINE                    PIC X(80).

007200 WORKING-STORAGE SECTION.
007300*=======================*
007400*        FILE-STATUS SWITCH AND THE TWO LOOP SUBSCRIPTS (ANOMALY
007500*        LIST, EITHER TOP-N TABLE) FOLLOWED BY EVERY 80-COLUMN
007600*        LINE IMAGE THE SEVEN REPORT SECTIONS CAN WRITE.
007700*        FILE-STATUS BYTES ARE THE FIRST THING DECLARED IN EVERY
007800*        PROGRAM IN THIS BATCH - HABIT CARRIED FORWARD FROM THE OLD
007900*        PEL02 PRINT ROUTINE THIS PROGRAM WAS CARVED FROM.
008000 01  REPORT-STATUS               PIC XX.
008100     88  MTP-GOOD-OPEN                       VALUE "00".

008200*        MTP-ANOM-NDX IS SIZED PIC 9(4) TO MATCH THE ANOMALY
008300*        TABLE'S OWN OCCURS COUNT IN MTRWORK.CPY; MTP-TOP-NDX ONLY
008400*        EVER NEEDS TWO DIGITS SINCE THE TOP-N TABLES ARE CAPPED
008500*        AT 50 ROWS.
008600*        BOTH SUBSCRIPTS RESET IMPLICITLY BY THE VARYING PERFORM
008700*        THAT USES THEM - NEITHER IS INITIALIZED HERE ON PURPOSE.
008800 01  MTP-SUBSCRIPTS.
008900     03  MTP-ANOM-NDX             PIC 9(4) COMP.
009000     03  MTP-TOP-NDX              PIC 9(2) COMP.
009100     03  FILLER                  PIC X(01) VALUE SPACE.

009200*--------------- REPORT LINE IMAGES -------------------------------
009300*        SECTION 1 - TITLE.  CENTERED BY HAND (28 SPACES, THE
009400*        25-BYTE TITLE, 27 SPACES) RATHER THAN BY ANY CENTERING
009500*        VERB - THIS SHOP NEVER TRUSTED THE COMPILER'S CENTERING
009600*        OVER A HAND-COUNTED FILLER.
009700*        ONE FIXED LITERAL, NO RUN-TIME DATA - THE SAME 25-BYTE
009800*        TITLE PRINTS ON EVERY RUN REGARDLESS OF RECORD COUNT.
009900 01  MTP-TITLE-LINE.
010000     03  FILLER                  PIC X(28) VALUE SPACES.
010100     03  FILLER                  PIC X(25) VALUE
010200                                      "SYSTEM MONITORING REPORT".
010300     03  FILLER                  PIC X(27) VALUE SPACES.

010400*        X-VIEW OF THE TITLE LINE - LETS AN ABEND DUMP READER SEE
010500*        THE WHOLE 80 BYTES AS ONE FIELD WITHOUT DECODING THE
010600*        THREE-FILLER BREAKDOWN ABOVE.
010700 01  MTP-TITLE-LINE-2 REDEFINES MTP-TITLE-LINE.
010800     03  FILLER                  PIC X(80).

010900*        SECTION 2 - TIME RANGE, FIRST TICK TO LAST TICK OF THE RUN.
011000*        BOTH TIMESTAMPS COME STRAIGHT FROM LK-SUMMARY - MTRSUM SETS
011100*        LK-TS-FIRST ONCE, ON THE VERY FIRST ACCUMULATE CALL, AND
011200*        UPDATES LK-TS-LAST ON EVERY CALL AFTER THAT.
011300 01  MTP-RANGE-LINE.
011400     03  FILLER                  PIC X(12) VALUE "TIME RANGE: ".
011500     03  MTP-R-FIRST             PIC X(19).
011600     03  FILLER                  PIC X(04) VALUE " TO ".
011700     03  MTP-R-LAST              PIC X(19).
011800     03  FILLER                  PIC X(26) VALUE SPACES.

011900*        SECTION 3 - RECORD AND ERROR COUNTS FOR THE RUN.
012000*        LK-ERROR-COUNT IS THE SAME COUNTER MTRRUN BUMPS IN ITS OWN
012100*        2200-VALIDATE-SNAPSHOT - A NONZERO VALUE HERE MEANS SOME
012200*        SNAPSHOT RECORDS WERE SKIPPED RATHER THAN ANALYZED.
012300*        BOTH COUNTS ARE COMP FIELDS IN MTRWORK.CPY (LK-COUNT,
012400*        LK-ERROR-COUNT) - MOVED HERE INTO A ZONED EDIT PICTURE
012500*        SINCE A COMP FIELD CANNOT BE WRITTEN TO A PRINT LINE AS-IS.
012600 01  MTP-COUNT-LINE.
012700     03  FILLER                  PIC X(20) VALUE "SNAPSHOTS ANALYZED: ".
012800     03  MTP-C-COUNT             PIC ZZZ,ZZ9.
012900     03  FILLER                  PIC X(10) VALUE "  ERRORS: ".
013000     03  MTP-C-ERRORS            PIC ZZZ,ZZ9.
013100     03  FILLER                  PIC X(36) VALUE SPACES.

013200*        ZERO-RECORD SUBSTITUTE FOR SECTIONS 4-7 - SEE HIST
013300*        11/20/98, KT-092.
013400*        THE ONLY LINE IMAGE THIS PROGRAM WRITES WHEN LK-COUNT IS
013500*        ZERO - EVERYTHING BELOW SECTION 3 IS SKIPPED THAT RUN.
013600 01  MTP-NOTHING-LINE.
013700     03  FILLER                  PIC X(25) VALUE
013800                                      "NOTHING WAS ANALYZED".
013900     03  FILLER                  PIC X(55) VALUE SPACES.

014000*        ONE BLANK-FILLED LINE, WRITTEN BETWEEN EVERY SECTION SO
014100*        THE REPORT READS AS SEPARATE BLOCKS RATHER THAN ONE
014200*        RUN-ON LISTING.  NO 01-LEVEL DATA FIELDS - THIS IMAGE IS
014300*        NOTHING BUT FILLER, WRITTEN AS-IS EVERY TIME IT IS NEEDED.
014400 01  MTP-BLANK-LINE.
014500     03  FILLER                  PIC X(80) VALUE SPACES.

014600*        SECTION 4 - METRICS TABLE HEADER AND ONE DATA LINE PER
014700*        RESOURCE (CPU, MEM, DISK, IN THAT ORDER - SEE 3000 BELOW).
014800*        COLUMN HEADINGS FOR THE THREE DATA ROWS WRITTEN BY
014900*        3000-METRICS-TABLE BELOW.
015000 01  MTP-METRIC-HDR-LINE.
015100     03  FILLER                  PIC X(10) VALUE "RESOURCE".
015200     03  FILLER                  PIC X(12) VALUE "AVERAGE".
015300     03  FILLER                  PIC X(12) VALUE "MAXIMUM".
015400     03  FILLER                  PIC X(46) VALUE SPACES.

015500 01  MTP-METRIC-DATA-LINE.
015600     03  MTP-M-RESOURCE           PIC X(10).
015700     03  MTP-M-AVERAGE            PIC ZZ9.99.
015800     03  FILLER                  PIC X(07) VALUE SPACES.
015900     03  MTP-M-MAXIMUM            PIC ZZ9.99.
016000     03  FILLER                  PIC X(51) VALUE SPACES.

016100*        X-VIEW OF THE METRIC DATA LINE - SAME ABEND DUMP READER
016200*        CONVENIENCE AS MTP-TITLE-LINE-2 ABOVE, KEPT HERE SINCE
016300*        THE EDITED PICTURES ON THIS PARTICULAR LINE ARE THE
016400*        HARDEST OF THE SEVEN TO READ BYTE-FOR-BYTE OFF A DUMP.
016500 01  MTP-METRIC-DATA-LINE-2 REDEFINES MTP-METRIC-DATA-LINE.
016600     03  FILLER                  PIC X(80).

016700*        SECTION 5 - ANOMALY LIST, OR THE "NONE DETECTED" LINE
016800*        WHEN LK-ANOMALY-COUNT CAME BACK ZERO.  THREE LINE IMAGES -
016900*        HEADER, THE NONE-DETECTED SUBSTITUTE, AND ONE DATA LINE PER
017000*        ANOMALY ROW - EXACTLY MIRRORING HOW SECTION 2900 SUBSTITUTES
017100*        FOR THE WHOLE REPORT BODY ON A ZERO-RECORD RUN.
017200*        HEADER FOR SECTION 5 - FOLLOWED BY EITHER THE NONE-DETECTED
017300*        LINE OR ONE DATA LINE PER LOGGED ANOMALY.
017400 01  MTP-ANOM-HDR-LINE.
017500     03  FILLER                  PIC X(19) VALUE "ANOMALIES DETECTED:".
017600     03  FILLER                  PIC X(61) VALUE SPACES.

017700*        WRITTEN INSTEAD OF ANY DATA LINES WHEN LK-ANOMALY-COUNT IS
017800*        ZERO - A CLEAN RUN SHOULD SAY SO, NOT PRINT NOTHING.
017900 01  MTP-ANOM-NONE-LINE.
018000     03  FILLER                  PIC X(13) VALUE "NONE DETECTED".
018100     03  FILLER                  PIC X(67) VALUE SPACES.

018200*        ONE ROW PER ANOMALY - TIMESTAMP OF THE OFFENDING TICK AND
018300*        THE SHORT REASON TEXT MTRSUM BUILT (SEE MTRSUM 3000-3130).
018400 01  MTP-ANOM-DATA-LINE.
018500     03  MTP-A-TS                PIC X(19).
018600     03  FILLER                  PIC X(02) VALUE SPACES.
018700     03  MTP-A-REASON            PIC X(12).
018800     03  FILLER                  PIC X(47) VALUE SPACES.

018900*        SECTION 6 - LAST SNAPSHOT IN FULL DETAIL (TIMESTAMP,
019000*        CPU/MEM/DISK, NETWORK COUNTERS) - MIRRORS THE FIELD ORDER
019100*        OF MTRSNAP.CPY SO A READER CAN CROSS-CHECK AGAINST THE
019200*        RAW SNAPSHOT FILE IF THE PRINTED NUMBERS LOOK SUSPECT.
019300*        HEADER FOR SECTION 6 - THE FIVE DETAIL LINES BELOW IT COVER
019400*        THE WHOLE RETAINED SNAPSHOT, FIELD GROUP BY FIELD GROUP.
019500 01  MTP-LS-HDR-LINE.
019600     03  FILLER                  PIC X(14) VALUE "LAST SNAPSHOT:".
019700     03  FILLER                  PIC X(66) VALUE SPACES.

019800*        TIMESTAMP LINE - SAME 19-BYTE PICTURE AS SNP-TS ITSELF, NO
019900*        EDITING NEEDED SINCE THE STRING IS ALREADY PRINTABLE.
020000 01  MTP-LS-TS-LINE.
020100     03  FILLER                  PIC X(04) VALUE "TS: ".
020200     03  MTP-LS-TS               PIC X(19).
020300     03  FILLER                  PIC X(57) VALUE SPACES.

020400*        CPU PERCENT LINE - SAME ZZ9.99 EDIT PICTURE AS THE METRICS
020500*        TABLE ABOVE, KEPT CONSISTENT SO THE TWO NUMBERS ARE EASY TO
020600*        COMPARE BY EYE.
020700 01  MTP-LS-CPU-LINE.
020800     03  FILLER                  PIC X(05) VALUE "CPU: ".
020900     03  MTP-LS-CPU              PIC ZZ9.99.
021000     03  FILLER                  PIC X(03) VALUE " % ".
021100     03  FILLER                  PIC X(66) VALUE SPACES.

021200*        MEMORY LINE - PERCENT PLUS RAW USED/TOTAL BYTE COUNTS, BOTH
021300*        CARRIED AS Z(11)9 SINCE A BUSY SERVER'S MEMORY TOTAL CAN RUN
021400*        WELL PAST WHAT A SMALLER EDIT PICTURE WOULD HOLD.
021500 01  MTP-LS-MEM-LINE.
021600     03  FILLER                  PIC X(05) VALUE "MEM: ".
021700     03  MTP-LS-MEM-PCT          PIC ZZ9.99.
021800     03  FILLER                  PIC X(03) VALUE " % ".
021900     03  FILLER                  PIC X(06) VALUE "USED: ".
022000     03  MTP-LS-MEM-USED         PIC Z(11)9.
022100     03  FILLER                  PIC X(08) VALUE " TOTAL: ".
022200     03  MTP-LS-MEM-TOTAL        PIC Z(11)9.
022300     03  FILLER                  PIC X(28) VALUE SPACES.

022400*        DISK LINE - SAME SHAPE AS THE MEMORY LINE ABOVE, PLUS THE
022500*        8-BYTE MOUNT-POINT/DRIVE-LETTER FIELD SO THE OPERATOR KNOWS
022600*        WHICH VOLUME THE PERCENTAGE BELONGS TO.
022700 01  MTP-LS-DISK-LINE.
022800     03  FILLER                  PIC X(06) VALUE "DISK: ".
022900     03  MTP-LS-DISK-PCT         PIC ZZ9.99.
023000     03  FILLER                  PIC X(03) VALUE " % ".
023100     03  FILLER                  PIC X(06) VALUE "USED: ".
023200     03  MTP-LS-DISK-USED        PIC Z(11)9.
023300     03  FILLER                  PIC X(08) VALUE " TOTAL: ".
023400     03  MTP-LS-DISK-TOTAL       PIC Z(11)9.
023500     03  FILLER                  PIC X(02) VALUE "  ".
023600     03  MTP-LS-DISK-PATH        PIC X(08).
023700     03  FILLER                  PIC X(17) VALUE SPACES.

023800*        NETWORK COUNTERS - RUNNING TOTALS SINCE BOOT, NOT A PER-TICK
023900*        RATE, SO THEY ONLY EVER CLIMB ACROSS SUCCESSIVE SNAPSHOTS.
024000 01  MTP-LS-NET-LINE.
024100     03  FILLER                  PIC X(11) VALUE "NET SENT: ".
024200     03  MTP-LS-NET-SENT         PIC Z(11)9.
024300     03  FILLER                  PIC X(11) VALUE "  RECV.: ".
024400     03  MTP-LS-NET-RECV         PIC Z(11)9.
024500     03  FILLER                  PIC X(34) VALUE SPACES.

024600*        SECTIONS 7 AND 8 - TOP-N BY CPU AND TOP-N BY MEMORY.  BOTH
024700*        SHARE THE SAME DATA-LINE LAYOUT, MTP-TOP-DATA-LINE BELOW -
024800*        ONLY THE HEADER TEXT DIFFERS BETWEEN THE TWO SECTIONS.
024900*        HEADER TEXT FOR SECTION 7 - THE DATA ROWS THEMSELVES USE THE
025000*        SHARED MTP-TOP-DATA-LINE IMAGE DEFINED BELOW.
025100 01  MTP-TOP-CPU-HDR-LINE.
025200     03  FILLER                  PIC X(20) VALUE "TOP PROCESSES BY CPU".
025300     03  FILLER                  PIC X(60) VALUE SPACES.

025400*        HEADER TEXT FOR SECTION 8 - SAME DATA-LINE IMAGE AS SECTION
025500*        7, JUST RANKED BY MEMORY INSTEAD OF CPU.
025600 01  MTP-TOP-MEM-HDR-LINE.
025700     03  FILLER                  PIC X(23) VALUE
025800                                      "TOP PROCESSES BY MEMORY".
025900     03  FILLER                  PIC X(57) VALUE SPACES.

026000*        SHARED BY BOTH SECTIONS 7 AND 8 - PID, PROCESS NAME, PERCENT
026100*        AND RAW MEMORY, IN THAT ORDER, WHICHEVER TABLE IS FEEDING IT.
026200 01  MTP-TOP-DATA-LINE.
026300     03  MTP-T-PID               PIC ZZZZZZ9.
026400     03  FILLER                  PIC X(02) VALUE SPACES.
026500     03  MTP-T-NAME              PIC X(20).
026600     03  FILLER                  PIC X(02) VALUE SPACES.
026700     03  MTP-T-PCT               PIC ZZ9.99.
026800     03  FILLER                  PIC X(02) VALUE SPACES.
026900     03  MTP-T-MEM               PIC Z(11)9.
027000     03  FILLER                  PIC X(29) VALUE SPACES.

027100*        X-VIEW OF THE TOP-N DATA LINE - THE ONE LINE IMAGE THAT
027200*        GETS REUSED FOR BOTH THE CPU AND THE MEMORY TABLE, SO ITS
027300*        DUMP-READER SHADOW IS THE ONE MOST WORTH HAVING ON HAND.
027400 01  MTP-TOP-DATA-LINE-2 REDEFINES MTP-TOP-DATA-LINE.
027500     03  FILLER                  PIC X(80).

027600 LINKAGE SECTION.
027700*================*
027800*        FULL WORK-AREA MEMBER PULLED IN UNDER THE LK- PREFIX -
027900*        LK-SUMMARY, LK-ANOMALY-AREA, LK-LAST-SNAPSHOT,
028000*        LK-TOP-CPU-AREA, LK-TOP-MEM-AREA AND LK-ERROR-COUNT
028100*        (INSIDE LK-RUN-CONTROLS) APPEAR ON THE USING BELOW - THE
028200*        THRESHOLD GROUP RIDES ALONG UNUSED, SAME AS IN MTRTOP.
028300 COPY MTRWORK REPLACING ==MTW-== BY ==LK-==.

028400 PROCEDURE DIVISION USING LK-SUMMARY, LK-ANOMALY-AREA,
028500                          LK-LAST-SNAPSHOT, LK-TOP-CPU-AREA,
028600                          LK-TOP-MEM-AREA, LK-ERROR-COUNT.

028700*        SEVEN SECTIONS, WRITTEN IN A FIXED ORDER, WITH A BLANK
028800*        LINE AFTER EACH ONE.  A ZERO-RECORD RUN SHORT-CIRCUITS
028900*        STRAIGHT TO 2900 AND SKIPS SECTIONS 4 THROUGH 7 ENTIRELY -
029000*        SEE HIST 03/11/03, KT-112 - SINCE THERE IS NO AVERAGE,
029100*        MAXIMUM, LAST SNAPSHOT OR TOP-PROCESS DATA TO PRINT WHEN
029200*        THE SNAPSHOT FILE CAME IN EMPTY.
029300 MAIN-PROGRAM.

029400*        SEVEN NAMED SECTIONS BELOW, PERFORMED IN THIS FIXED ORDER -
029500*        OPEN, THEN TITLE/COUNTS ALWAYS, THEN EITHER THE SINGLE
029600*        NOTHING-ANALYZED LINE OR ALL FIVE REMAINING SECTIONS.
029700     PERFORM 1000-OPEN-REPORT-FILE THRU 1000-OPEN-REPORT-FILE-EXIT.
029800     PERFORM 2000-TITLE-AND-COUNTS THRU 2000-TITLE-AND-COUNTS-EXIT.

029900     IF LK-COUNT = ZERO
030000        PERFORM 2900-NOTHING-ANALYZED THRU 2900-NOTHING-ANALYZED-EXIT
030100     ELSE
030200        PERFORM 3000-METRICS-TABLE THRU 3000-METRICS-TABLE-EXIT
030300        PERFORM 4000-ANOMALIES THRU 4000-ANOMALIES-EXIT
030400        PERFORM 5000-LAST-SNAPSHOT THRU 5000-LAST-SNAPSHOT-EXIT
030500        PERFORM 6000-TOP-CPU THRU 6000-TOP-CPU-EXIT
030600        PERFORM 7000-TOP-MEM THRU 7000-TOP-MEM-EXIT
030700     END-IF.

030800*        ONE CLOSE, AFTER EVERY SECTION HAS HAD ITS TURN - NO
030900*        INTERMEDIATE CLOSE/REOPEN ANYWHERE IN THIS PROGRAM.
031000     CLOSE REPORT-FILE.

031100 MAIN-PROGRAM-EXIT.
031200     GOBACK.

031300*----------------------------------------------------------------
031400*    1000  OPEN THE REPORT FILE
031500*----------------------------------------------------------------
031600*        NO ERROR-HANDLING BRANCH ON A BAD OPEN - THIS PROGRAM IS
031700*        THE LAST STEP OF THE RUN, RUNNING ONCE, AND A DISK-FULL
031800*        OR PERMISSION FAILURE HERE IS AN OPERATOR MATTER FOR THE
031900*        JOB LOG, NOT SOMETHING THE PROGRAM CAN WORK AROUND.
032000 1000-OPEN-REPORT-FILE.

032100     OPEN OUTPUT REPORT-FILE.

032200 1000-OPEN-REPORT-FILE-EXIT. EXIT.

032300*----------------------------------------------------------------
032400*    2000  TITLE, TIME RANGE, RECORD/ERROR COUNTS  (SECTIONS 1-3)
032500*----------------------------------------------------------------
032600*        THESE THREE SECTIONS ALWAYS PRINT, ZERO-RECORD RUN OR
032700*        NOT - EVEN AN EMPTY RUN NEEDS A TITLE AND A COUNT OF
032800*        ZERO SO THE OPERATOR CAN TELL THE JOB RAN AT ALL.
032900 2000-TITLE-AND-COUNTS.

033000*        SECTION 1 FIRST - THE TITLE LINE, THEN A BLANK SEPARATOR.
033100     WRITE RPT-LINE FROM MTP-TITLE-LINE.
033200     WRITE RPT-LINE FROM MTP-BLANK-LINE.

033300*        FIRST/LAST TICK TIMESTAMPS, MOVED STRAIGHT ACROSS - NO
033400*        EDITING NEEDED, THE STRING IS ALREADY PRINTABLE.
033500     MOVE LK-TS-FIRST TO MTP-R-FIRST.
033600     MOVE LK-TS-LAST  TO MTP-R-LAST.
033700     WRITE RPT-LINE FROM MTP-RANGE-LINE.

033800*        RECORD COUNT AND ERROR COUNT, EDITED WITH COMMAS SO A LARGE
033900*        OVERNIGHT RUN'S TOTALS STAY READABLE ON THE PRINTED PAGE.
034000     MOVE LK-COUNT       TO MTP-C-COUNT.
034100     MOVE LK-ERROR-COUNT TO MTP-C-ERRORS.
034200     WRITE RPT-LINE FROM MTP-COUNT-LINE.
034300     WRITE RPT-LINE FROM MTP-BLANK-LINE.

034400 2000-TITLE-AND-COUNTS-EXIT. EXIT.

034500*----------------------------------------------------------------
034600*    2900  ZERO-RECORD RUN - NOTHING TO ANALYZE
034700*----------------------------------------------------------------
034800*        SEE HIST 11/20/98, KT-092 - ADDED SO AN OVERNIGHT RUN
034900*        AGAINST AN EMPTY SNAPSHOT FILE PRODUCES A CLEAN ONE-LINE
035000*        REPORT INSTEAD OF FALLING THROUGH INTO SECTIONS THAT
035100*        WOULD OTHERWISE PRINT ZEROED AVERAGES AND AN EMPTY LAST-
035200*        SNAPSHOT BLOCK AS IF THEY MEANT SOMETHING.
035300 2900-NOTHING-ANALYZED.

035400     WRITE RPT-LINE FROM MTP-NOTHING-LINE.

035500 2900-NOTHING-ANALYZED-EXIT. EXIT.

035600*----------------------------------------------------------------
035700*    3000  METRICS TABLE - CPU / MEM / DISK, AVERAGE AND MAXIMUM
035800*                                                     (SECTION 4)
035900*----------------------------------------------------------------
036000*        THE ORDER BELOW - CPU, MEM, DISK - IS FIXED AND MATCHES
036100*        THE ORDER MTRSUM ACCUMULATES IN, ITSELF MATCHING THE
036200*        FIELD ORDER OF MTRSNAP.CPY.  ADDED WITH THE ZZ9.99 EDIT
036300*        PICTURE IN HIST 09/02/93, KT-048.
036400 3000-METRICS-TABLE.

036500     WRITE RPT-LINE FROM MTP-METRIC-HDR-LINE.

036600*        ONE DATA LINE PER RESOURCE - THE RESOURCE NAME IS A LITERAL,
036700*        NOT PULLED FROM ANY TABLE, SINCE THERE ARE ONLY EVER THREE.
036800*        CPU ROW.
036900     MOVE "CPU"       TO MTP-M-RESOURCE.
037000     MOVE LK-CPU-AVG  TO MTP-M-AVERAGE.
037100     MOVE LK-CPU-MAX  TO MTP-M-MAXIMUM.
037200     WRITE RPT-LINE FROM MTP-METRIC-DATA-LINE.

037300*        MEMORY ROW.
037400     MOVE "MEM"       TO MTP-M-RESOURCE.
037500     MOVE LK-MEM-AVG  TO MTP-M-AVERAGE.
037600     MOVE LK-MEM-MAX  TO MTP-M-MAXIMUM.
037700     WRITE RPT-LINE FROM MTP-METRIC-DATA-LINE.

037800*        DISK ROW - LAST OF THE THREE, THEN A BLANK SEPARATOR CLOSES
037900*        OUT SECTION 4.
038000     MOVE "DISK"      TO MTP-M-RESOURCE.
038100     MOVE LK-DISK-AVG TO MTP-M-AVERAGE.
038200     MOVE LK-DISK-MAX TO MTP-M-MAXIMUM.
038300     WRITE RPT-LINE FROM MTP-METRIC-DATA-LINE.

038400     WRITE RPT-LINE FROM MTP-BLANK-LINE.

038500 3000-METRICS-TABLE-EXIT. EXIT.

038600*----------------------------------------------------------------
038700*    4000  ANOMALIES SECTION, DETECTION ORDER                (5)
038800*----------------------------------------------------------------
038900*        PRINTS IN THE SAME ORDER MTRSUM LOGGED THEM - ONE ROW PER
039000*        ANOMALY, TIMESTAMP AND REASON TEXT ONLY.  ZERO ANOMALIES
039100*        PRINTS "NONE DETECTED" RATHER THAN LEAVING THE SECTION
039200*        BLANK, SO A CLEAN RUN IS VISIBLY CONFIRMED CLEAN.
039300 4000-ANOMALIES.

039400     WRITE RPT-LINE FROM MTP-ANOM-HDR-LINE.

039500     IF LK-ANOMALY-COUNT = ZERO
039600        WRITE RPT-LINE FROM MTP-ANOM-NONE-LINE
039700     ELSE
039800        PERFORM 4100-ANOMALY-LINE THRU 4100-ANOMALY-LINE-EXIT
039900                VARYING MTP-ANOM-NDX FROM 1 BY 1
040000                UNTIL MTP-ANOM-NDX > LK-ANOMALY-COUNT
040100     END-IF.

040200     WRITE RPT-LINE FROM MTP-BLANK-LINE.

040300 4000-ANOMALIES-EXIT. EXIT.

040400*        ONE ANOMALY ROW - SPLIT OUT SO THE VARYING PERFORM ABOVE
040500*        NEVER HAS TO INLINE A LOOP BODY.
040600 4100-ANOMALY-LINE.

040700*        SUBSCRIPTED BY MTP-ANOM-NDX, DRIVEN BY THE VARYING PERFORM
040800*        IN 4000-ANOMALIES ABOVE - ONE CALL TO THIS PARAGRAPH PER
040900*        ROW MTRSUM LOGGED IN LK-ANOMALY-AREA.
041000     MOVE LK-ANOM-TS     (MTP-ANOM-NDX) TO MTP-A-TS.
041100     MOVE LK-ANOM-REASON (MTP-ANOM-NDX) TO MTP-A-REASON.
041200     WRITE RPT-LINE FROM MTP-ANOM-DATA-LINE.

041300 4100-ANOMALY-LINE-EXIT. EXIT.

041400*----------------------------------------------------------------
041500*    5000  LAST SNAPSHOT IN DETAIL                            (6)
041600*----------------------------------------------------------------
041700*        PRINTS THE WHOLE RETAINED SNAPSHOT MTRSUM COPIED INTO
041800*        LK-LAST-SNAPSHOT ON ITS FINAL ACCUMULATE CALL - TIMESTAMP,
041900*        THEN CPU, MEM, DISK AND NETWORK IN THE SAME FIELD ORDER
042000*        AS MTRSNAP.CPY.
042100 5000-LAST-SNAPSHOT.

042200     WRITE RPT-LINE FROM MTP-LS-HDR-LINE.

042300*        TIMESTAMP FIRST, THEN CPU/MEM/DISK/NETWORK IN THE SAME
042400*        FIELD ORDER MTRSNAP.CPY DECLARES THEM, TICK BY TICK.
042500*        TIMESTAMP ROW.
042600     MOVE LK-LS-TS TO MTP-LS-TS.
042700     WRITE RPT-LINE FROM MTP-LS-TS-LINE.

042800*        CPU ROW.
042900     MOVE LK-LS-CPU-PCT TO MTP-LS-CPU.
043000     WRITE RPT-LINE FROM MTP-LS-CPU-LINE.

043100*        MEMORY ROW - PERCENT PLUS RAW USED/TOTAL BYTE COUNTS.
043200     MOVE LK-LS-MEM-PCT   TO MTP-LS-MEM-PCT.
043300     MOVE LK-LS-MEM-USED  TO MTP-LS-MEM-USED.
043400     MOVE LK-LS-MEM-TOTAL TO MTP-LS-MEM-TOTAL.
043500     WRITE RPT-LINE FROM MTP-LS-MEM-LINE.

043600*        DISK ROW - SAME SHAPE AS THE MEMORY ROW ABOVE, PLUS THE
043700*        MOUNT-POINT FIELD.
043800     MOVE LK-LS-DISK-PCT   TO MTP-LS-DISK-PCT.
043900     MOVE LK-LS-DISK-USED  TO MTP-LS-DISK-USED.
044000     MOVE LK-LS-DISK-TOTAL TO MTP-LS-DISK-TOTAL.
044100     MOVE LK-LS-DISK-PATH  TO MTP-LS-DISK-PATH.
044200     WRITE RPT-LINE FROM MTP-LS-DISK-LINE.

044300*        NETWORK ROW - LAST OF THE FIVE DETAIL LINES, THEN A BLANK
044400*        SEPARATOR CLOSES OUT SECTION 6.
044500     MOVE LK-LS-NET-SENT TO MTP-LS-NET-SENT.
044600     MOVE LK-LS-NET-RECV TO MTP-LS-NET-RECV.
044700     WRITE RPT-LINE FROM MTP-LS-NET-LINE.

044800     WRITE RPT-LINE FROM MTP-BLANK-LINE.

044900 5000-LAST-SNAPSHOT-EXIT. EXIT.

045000*----------------------------------------------------------------
045100*    6000  TOP PROCESSES BY CPU                               (7)
045200*----------------------------------------------------------------
045300*        LOOPS ONLY AS FAR AS LK-TOP-CPU-FILLED - THE TABLE MAY
045400*        HOLD FEWER THAN LK-TOP-N ROWS ON A SHORT RUN, AND WE
045500*        NEVER PRINT AN UNFILLED SLOT.
045600 6000-TOP-CPU.

045700*        HEADER FIRST, THEN ONE ROW PER FILLED SLOT.
045800     WRITE RPT-LINE FROM MTP-TOP-CPU-HDR-LINE.

045900     PERFORM 6100-TOP-CPU-LINE THRU 6100-TOP-CPU-LINE-EXIT
046000             VARYING MTP-TOP-NDX FROM 1 BY 1
046100             UNTIL MTP-TOP-NDX > LK-TOP-CPU-FILLED.

046200     WRITE RPT-LINE FROM MTP-BLANK-LINE.

046300 6000-TOP-CPU-EXIT. EXIT.

046400*        ONE ROW OF THE TOP-CPU TABLE, ALREADY RANKED BY MTRTOP -
046500*        THIS PARAGRAPH JUST EDITS AND WRITES IT.
046600 6100-TOP-CPU-LINE.

046700*        SUBSCRIPTED BY MTP-TOP-NDX - THE FOUR FIELDS COME OUT OF
046800*        MTRTOP'S OWN RANKED TABLE IN RANK ORDER, SLOT ONE FIRST.
046900*        FOUR FIELDS, ONE ROW - PID, NAME, PERCENT, RAW MEMORY.
047000     MOVE LK-TCPU-PID  (MTP-TOP-NDX) TO MTP-T-PID.
047100     MOVE LK-TCPU-NAME (MTP-TOP-NDX) TO MTP-T-NAME.
047200     MOVE LK-TCPU-PCT  (MTP-TOP-NDX) TO MTP-T-PCT.
047300     MOVE LK-TCPU-MEM  (MTP-TOP-NDX) TO MTP-T-MEM.
047400     WRITE RPT-LINE FROM MTP-TOP-DATA-LINE.

047500 6100-TOP-CPU-LINE-EXIT. EXIT.

047600*----------------------------------------------------------------
047700*    7000  TOP PROCESSES BY MEMORY                            (7)
047800*----------------------------------------------------------------
047900*        SAME SHAPE AS 6000 ABOVE, RUNNING AGAINST THE MEMORY-
048000*        RANKED TABLE INSTEAD OF THE CPU-RANKED ONE - THE LAST
048100*        SECTION WRITTEN BEFORE THE REPORT FILE IS CLOSED.
048200 7000-TOP-MEM.

048300*        SAME PATTERN AS 6000 ABOVE.
048400     WRITE RPT-LINE FROM MTP-TOP-MEM-HDR-LINE.

048500     PERFORM 7100-TOP-MEM-LINE THRU 7100-TOP-MEM-LINE-EXIT
048600             VARYING MTP-TOP-NDX FROM 1 BY 1
048700             UNTIL MTP-TOP-NDX > LK-TOP-MEM-FILLED.

048800     WRITE RPT-LINE FROM MTP-BLANK-LINE.

048900 7000-TOP-MEM-EXIT. EXIT.

049000*        ONE ROW OF THE TOP-MEMORY TABLE - SAME LOGIC AS 6100.
049100 7100-TOP-MEM-LINE.

049200*        SAME FOUR MOVES AS 6100-TOP-CPU-LINE, AGAINST THE MEMORY-
049300*        RANKED TABLE THIS TIME.
049400*        SAME FOUR FIELDS AS 6100 ABOVE, MEMORY-RANKED TABLE THIS
049500*        TIME.
049600     MOVE LK-TMEM-PID  (MTP-TOP-NDX) TO MTP-T-PID.
049700     MOVE LK-TMEM-NAME (MTP-TOP-NDX) TO MTP-T-NAME.
049800     MOVE LK-TMEM-PCT  (MTP-TOP-NDX) TO MTP-T-PCT.
049900     MOVE LK-TMEM-MEM  (MTP-TOP-NDX) TO MTP-T-MEM.
050000     WRITE RPT-LINE FROM MTP-TOP-DATA-LINE.

050100 7100-TOP-MEM-LINE-EXIT. EXIT.
