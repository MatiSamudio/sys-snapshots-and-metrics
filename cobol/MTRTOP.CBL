000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MTRTOP.
000300 AUTHOR. T. TEMERZIDIS.
000400 INSTALLATION. BULLGR DATA CENTER - BATCH SECTION.
000500 DATE-WRITTEN. 03/14/91.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL OPERATIONS USE ONLY.
000800*****************************************************************
000900*   MTRTOP - COLLECTOR / TOP-PROCESS RANKING                     *
001000*                                                                *
001100*   READS THE WHOLE PROCESS FILE, KEEPS ONLY THE ROWS THAT       *
001200*   CARRY THE LAST SNAPSHOT'S TIMESTAMP, AND BUILDS TWO SMALL    *
001300*   RANKING TABLES - TOP-N BY CPU %, TOP-N BY RESIDENT MEMORY.   *
001400*   TIES KEEP FIRST-SEEN-FIRST (STABLE) ORDER.  A BLANK PROCESS  *
001500*   NAME PRINTS AS "UNKNOWN"; A NON-NUMERIC CPU% OR MEM-RSS IS   *
001600*   TREATED AS ZERO RATHER THAN DROPPING THE ROW.                *
001700*                                                                *
001800*   CALLED ONCE, AT END OF FILE, AFTER MTRSUM HAS FINALIZED THE  *
001900*   RUN AND LK-TARGET-TS HOLDS THE TIMESTAMP OF THE LAST TICK.   *
002000*   PROCESS ROWS FROM EARLIER TICKS ARE READ BUT DISCARDED - THE *
002100*   REPORT ONLY EVER SHOWS THE PROCESS TABLE AS OF THE LAST      *
002200*   SNAPSHOT, NOT A HISTORY OF EVERY TICK'S PROCESS LIST.        *
002300*-----------------------------------------------------------------
002400*   HIST:  DATE      BY   TKT     DESCRIPTION
002500*          --------  ---  ------  -------------------------------
002600*          03/14/91  TS   KT-011  ORIGINAL VERSION (CARVED OUT OF    KT011
002700*                                 THE OLD PELAG AGENT-FILE SCREEN)   KT011
002800*          04/22/93  TS   KT-040  TOP-N MADE A WORK-AREA CONSTANT    KT040
002900*                                 (MTW-TOP-N) INSTEAD OF A LITERAL   KT040
003000*          02/17/98  GP   KT-088  INSERTION SORT REWRITTEN TO KEEP   KT088
003100*                                 TIES IN FIRST-SEEN ORDER (WAS      KT088
003200*                                 SWAPPING ON EQUAL PERCENTAGES)     KT088
003300*          11/20/98  GP   KT-092  UNKNOWN/ZERO NORMALIZATION ADDED   KT092
003400*                                 AHEAD OF Y2K FILE-CONVERSION WOR   KT092
003500*          07/19/00  RK   KT-099  TABLE SIZE CONFIRMED AT 50 ROWS    KT099
003600*                                 EACH FOR THE Y2K HARDWARE REFRES   KT099
003700*                                 SAME PROCIN FORMAT, FASTER READE   KT099
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100*        SAME IBM-AT SOURCE/OBJECT PAIR AS THE REST OF THE BATCH.
004200 SOURCE-COMPUTER. IBM-AT.
004300 OBJECT-COMPUTER. IBM-AT.
004400 SPECIAL-NAMES.
004500*        MTT-DIGITS BACKS THE NUMERIC-FIELD TEST IN 2200-NORMALIZE-
004600*        ROW BELOW - A PROCESS ROW WITH GARBLED CPU% OR MEM-RSS
004700*        DIGITS IS NORMALIZED TO ZERO RATHER THAN REJECTED, SINCE
004800*        UNLIKE THE SNAPSHOT FILE THERE IS NO "SKIP THE WHOLE TICK"
004900*        OPTION FOR A SINGLE BAD PROCESS ROW.
005000     CLASS MTT-DIGITS IS "0" THRU "9".
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300*        PROCIN IS WRITTEN BY THE SAME COLLECTOR JOB THAT FEEDS
005400*        SNAPIN TO MTRRUN - ONE ROW PER PROCESS PER TICK, NOT JUST
005500*        THE LAST TICK, WHICH IS WHY WE FILTER ON LK-TARGET-TS.
005600     SELECT PROCESS-FILE  ASSIGN TO PROCIN
005700         ORGANIZATION IS SEQUENTIAL
005800         ACCESS MODE IS SEQUENTIAL
005900         FILE STATUS IS PROCESS-STATUS.

006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  PROCESS-FILE
006300     LABEL RECORDS ARE STANDARD.
006400*        RECORD LAYOUT LIVES IN MTRPROC.CPY - SEE THAT MEMBER FOR
006500*        THE PID/NAME/CPU%/MEM-RSS FIELDS AND THEIR NUMERIC-EDIT
006600*        VALIDATION VIEWS.
006700 COPY MTRPROC.

006800 WORKING-STORAGE SECTION.
006900*=======================*
007000 01  PROCESS-STATUS              PIC XX.
007100     88  MTT-GOOD-OPEN                       VALUE "00".

007200*        END-OF-PROCESS-FILE SWITCH - DRIVES THE PERFORM UNTIL IN
007300*        MAIN-PROGRAM BELOW.
007400 01  MTT-SWITCHES.
007500     03  MTT-PROCESS-EOF-SW      PIC X        VALUE "N".
007600         88  MTT-EOF-PROCESS                 VALUE "Y".
007700         88  MTT-NOT-EOF-PROCESS              VALUE "N".
007800     03  FILLER                  PIC X(01) VALUE SPACE.

007900*        ONE NORMALIZED WORK ROW, REBUILT FRESH FOR EACH PROCESS
008000*        RECORD THAT MATCHES THE TARGET TIMESTAMP - SEE
008100*        2200-NORMALIZE-ROW.  BOTH THE 3000 AND 4000 INSERTION
008200*        PARAGRAPHS READ FROM THIS SAME WORK ROW.
008300 01  MTT-WORK-FIELDS.
008400     03  MTT-WORK-NAME           PIC X(20).
008500     03  MTT-WORK-CPU            PIC 9(3)V99.
008600     03  MTT-WORK-MEM            PIC 9(12).

008700*        X-VIEW OF THE WORK CPU% FOR THE ABEND DUMP READER - SEE
008800*        THE FIELD IN A CORE DUMP WITHOUT DECODING THE V99 PIC.
008900 01  MTT-WORK-FIELDS-2 REDEFINES MTT-WORK-FIELDS.
009000     03  FILLER                  PIC X(20).
009100     03  MTT-WORK-CPU-X          PIC X(06).
009200     03  FILLER                  PIC X(12).

009300*        SUBSCRIPTS FOR THE INSERTION-SORT SEARCH AND SHIFT LOOPS -
009400*        SHARED BY BOTH THE CPU AND MEMORY TABLES SINCE ONLY ONE
009500*        TABLE IS EVER BEING WORKED AT A TIME.
009600 01  MTT-WORK-SUBS.
009700     03  MTT-SEARCH-NDX          PIC 9(2) COMP.
009800     03  MTT-SHIFT-NDX           PIC 9(2) COMP.
009900     03  FILLER                  PIC X(01) VALUE SPACE.

010000*        X-VIEW OF THE TWO SUBSCRIPTS - LETS THE ABEND DUMP READER
010100*        SEE BOTH COMP HALFWORDS AS A SINGLE 5-BYTE FIELD WITHOUT
010200*        DECODING THE BINARY REPRESENTATION FIELD BY FIELD.
010300 01  MTT-WORK-SUBS-X REDEFINES MTT-WORK-SUBS.
010400     03  FILLER                  PIC X(05).

010500 LINKAGE SECTION.
010600*================*
010700*        THE TIMESTAMP OF THE LAST SNAPSHOT (SET BY MTRSUM DURING
010800*        THE RUN, PASSED THROUGH BY MTRRUN) AND THE ACTIVE TOP-N
010900*        SIZE OUT OF MTRWORK'S THRESHOLD GROUP.
011000 01  LK-TARGET-TS                PIC X(19).
011100 01  LK-TOP-N                    PIC 9(02).

011200*        FULL WORK-AREA MEMBER PULLED IN UNDER THE LK- PREFIX -
011300*        ONLY LK-TOP-CPU-AREA AND LK-TOP-MEM-AREA APPEAR ON THE
011400*        USING BELOW, THE REST RIDES ALONG UNUSED (SAME AS MTRSUM).
011500 COPY MTRWORK REPLACING ==MTW-== BY ==LK-==.

011600 PROCEDURE DIVISION USING LK-TARGET-TS, LK-TOP-N,
011700                          LK-TOP-CPU-AREA, LK-TOP-MEM-AREA.

011800*        BOTH TABLES START EMPTY EVERY CALL - THIS PROGRAM RUNS
011900*        EXACTLY ONCE PER JOB, SO THERE IS NO CARRY-FORWARD STATE
012000*        TO WORRY ABOUT BETWEEN RUNS THE WAY THERE IS IN MTRSUM.
012100 MAIN-PROGRAM.

012200*        BOTH FILLED-COUNTS ZEROED BEFORE THE SCAN STARTS - NEITHER
012300*        TABLE CARRIES ANYTHING FORWARD FROM A PRIOR CALL.
012400     MOVE ZERO TO LK-TOP-CPU-FILLED.
012500     MOVE ZERO TO LK-TOP-MEM-FILLED.

012600*        OPEN, PRIME THE READ, THEN SCAN UNTIL END OF FILE - THE
012700*        SAME THREE-STEP SHAPE AS EVERY SEQUENTIAL READ LOOP IN THIS
012800*        BATCH.
012900     PERFORM 1000-OPEN-PROCESS-FILE THRU 1000-OPEN-PROCESS-FILE-EXIT.

013000     PERFORM 2000-READ-PROCESS THRU 2000-READ-PROCESS-EXIT.
013100     PERFORM 2100-SCAN-PROCESS-FILE
013200             THRU 2100-SCAN-PROCESS-FILE-EXIT
013300             UNTIL MTT-EOF-PROCESS.

013400*        CLOSE ONCE THE SCAN REACHES END OF FILE - BOTH TABLES ARE
013500*        ALREADY BUILT BY THIS POINT AND NEED NO FURTHER WORK.
013600     CLOSE PROCESS-FILE.

013700 MAIN-PROGRAM-EXIT.
013800     GOBACK.

013900*----------------------------------------------------------------
014000*    1000  OPEN THE PROCESS FILE
014100*----------------------------------------------------------------
014200*        A BAD OPEN IS TREATED AS AN EMPTY FILE - BOTH TOP-N
014300*        TABLES SIMPLY COME BACK WITH ZERO ROWS FILLED, AND
014400*        MTRRPT'S TOP-CPU/TOP-MEM SECTIONS PRINT ACCORDINGLY.
014500 1000-OPEN-PROCESS-FILE.

014600     OPEN INPUT PROCESS-FILE.
014700     IF NOT MTT-GOOD-OPEN
014800        SET MTT-EOF-PROCESS TO TRUE
014900     END-IF.

015000 1000-OPEN-PROCESS-FILE-EXIT. EXIT.

015100*----------------------------------------------------------------
015200*    2000  READ ONE PROCESS RECORD
015300*----------------------------------------------------------------
015400 2000-READ-PROCESS.

015500*        ONE READ, PLUS THE AT END TEST - NO OTHER PROCESSING
015600*        HAPPENS IN THIS PARAGRAPH.
015700     READ PROCESS-FILE
015800         AT END SET MTT-EOF-PROCESS TO TRUE
015900     END-READ.

016000 2000-READ-PROCESS-EXIT. EXIT.

016100*----------------------------------------------------------------
016200*    2100  ONE ROW OF THE SCAN - KEEP ONLY THE LAST-SNAPSHOT TICK
016300*----------------------------------------------------------------
016400*        EVERY ROW IN PROCIN IS READ, BUT ONLY ROWS CARRYING THE
016500*        TARGET TIMESTAMP ARE NORMALIZED AND OFFERED TO THE TWO
016600*        RANKING TABLES - AN EARLIER TICK'S PROCESS ROWS ARE JUST
016700*        SKIPPED OVER ON THE WAY TO END OF FILE.
016800 2100-SCAN-PROCESS-FILE.

016900*        THE MATCH TEST - EVERYTHING ELSE IN THIS PARAGRAPH ONLY
017000*        RUNS WHEN THE ROW BELONGS TO THE LAST SNAPSHOT.
017100     IF PRC-TS = LK-TARGET-TS
017200        PERFORM 2200-NORMALIZE-ROW THRU 2200-NORMALIZE-ROW-EXIT
017300        PERFORM 3000-INSERT-CPU-ROW THRU 3000-INSERT-CPU-ROW-EXIT
017400        PERFORM 4000-INSERT-MEM-ROW THRU 4000-INSERT-MEM-ROW-EXIT
017500     END-IF.

017600     PERFORM 2000-READ-PROCESS THRU 2000-READ-PROCESS-EXIT.

017700 2100-SCAN-PROCESS-FILE-EXIT. EXIT.

017800*----------------------------------------------------------------
017900*    2200  NORMALIZE A BLANK NAME OR A NON-NUMERIC CPU%/MEM-RSS
018000*----------------------------------------------------------------
018100*        A BLANK PROCESS NAME BECOMES THE LITERAL "UNKNOWN" RATHER
018200*        THAN PRINTING AS A BLANK COLUMN ON THE REPORT.  A CPU%
018300*        THAT FAILED THE NUMERIC-EDIT TEST (PRC-V-CPU, MTRPROC'S
018400*        OWN REDEFINES VIEW OF THE FIELD) IS FORCED TO ZERO RATHER
018500*        THAN DROPPING THE ROW - SEE HIST 11/20/98, KT-092.
018600*        MEM-RSS HAS NO SUCH GUARD - THE COLLECTOR JOB THAT WRITES
018700*        PROCIN ALWAYS ZERO-FILLS IT, NEVER SPACE-FILLS IT.
018800 2200-NORMALIZE-ROW.

018900*        NAME NORMALIZATION FIRST.
019000     IF PRC-NAME = SPACES
019100        MOVE "UNKNOWN" TO MTT-WORK-NAME
019200     ELSE
019300        MOVE PRC-NAME TO MTT-WORK-NAME
019400     END-IF.

019500*        THEN THE CPU% NORMALIZATION.
019600     IF PRC-V-CPU IS NUMERIC
019700        MOVE PRC-CPU-PCT TO MTT-WORK-CPU
019800     ELSE
019900        MOVE ZERO TO MTT-WORK-CPU
020000     END-IF.

020100*        MEM-RSS COPIED STRAIGHT ACROSS, NO TEST NEEDED (SEE THE
020200*        BANNER COMMENT ABOVE).
020300     MOVE PRC-MEM-RSS TO MTT-WORK-MEM.

020400 2200-NORMALIZE-ROW-EXIT. EXIT.

020500*----------------------------------------------------------------
020600*    3000  INSERT INTO THE TOP-CPU TABLE, HIGHEST FIRST, TIES
020700*          KEEPING FIRST-SEEN ORDER, TRUNCATED AT LK-TOP-N ROWS
020800*----------------------------------------------------------------
020900*        SEARCH FORWARD FOR THE FIRST SLOT WHOSE CURRENT OCCUPANT
021000*        HAS A LOWER CPU% THAN THE INCOMING ROW - A STRICT ">"
021100*        TEST, NOT ">=", IS WHAT KEEPS EQUAL PERCENTAGES IN
021200*        FIRST-SEEN ORDER (SEE HIST 02/17/98, KT-088).  IF THE
021300*        SLOT FOUND IS PAST LK-TOP-N THE ROW DOES NOT MAKE THE
021400*        CUT AND IS DISCARDED.
021500 3000-INSERT-CPU-ROW.

021600*        START THE SEARCH AT SLOT 1 AND WALK FORWARD.
021700     SET MTT-SEARCH-NDX TO 1.
021800     PERFORM 3100-FIND-CPU-SLOT THRU 3100-FIND-CPU-SLOT-EXIT
021900             UNTIL MTT-SEARCH-NDX > LK-TOP-CPU-FILLED
022000                OR MTT-WORK-CPU > LK-TCPU-PCT (MTT-SEARCH-NDX).

022100     IF MTT-SEARCH-NDX > LK-TOP-N
022200        GO TO 3000-INSERT-CPU-ROW-EXIT
022300     END-IF.

022400     IF LK-TOP-CPU-FILLED < LK-TOP-N
022500        ADD 1 TO LK-TOP-CPU-FILLED
022600     END-IF.

022700*        SLIDE EVERYTHING FROM THE OLD FILLED-COUNT DOWN TO THE
022800*        FOUND SLOT ONE ROW LOWER, OPENING UP THE INSERTION POINT.
022900     PERFORM 3200-SHIFT-CPU-ROW THRU 3200-SHIFT-CPU-ROW-EXIT
023000             VARYING MTT-SHIFT-NDX FROM LK-TOP-CPU-FILLED BY -1
023100             UNTIL MTT-SHIFT-NDX <= MTT-SEARCH-NDX.

023200*        DROP THE NORMALIZED ROW INTO THE OPENED SLOT.
023300     MOVE PRC-PID       TO LK-TCPU-PID  (MTT-SEARCH-NDX).
023400     MOVE MTT-WORK-NAME TO LK-TCPU-NAME (MTT-SEARCH-NDX).
023500     MOVE MTT-WORK-CPU  TO LK-TCPU-PCT  (MTT-SEARCH-NDX).
023600     MOVE MTT-WORK-MEM  TO LK-TCPU-MEM  (MTT-SEARCH-NDX).

023700 3000-INSERT-CPU-ROW-EXIT. EXIT.

023800*        ONE STEP OF THE SLOT SEARCH - SPLIT OUT INTO ITS OWN
023900*        PARAGRAPH SO THE DRIVING PERFORM ABOVE NEVER HAS TO
024000*        INLINE A LOOP BODY.
024100 3100-FIND-CPU-SLOT.

024200     ADD 1 TO MTT-SEARCH-NDX.

024300 3100-FIND-CPU-SLOT-EXIT. EXIT.

024400*        ONE STEP OF THE SHIFT-DOWN - COPIES THE ROW ABOVE INTO
024500*        THE CURRENT SHIFT INDEX, WORKING FROM THE BOTTOM OF THE
024600*        FILLED PORTION OF THE TABLE UP TOWARD THE INSERTION POINT
024700*        SO NO ROW IS OVERWRITTEN BEFORE IT HAS BEEN COPIED DOWN.
024800 3200-SHIFT-CPU-ROW.

024900     MOVE LK-TCPU-PID  (MTT-SHIFT-NDX - 1)
025000        TO LK-TCPU-PID  (MTT-SHIFT-NDX).
025100     MOVE LK-TCPU-NAME (MTT-SHIFT-NDX - 1)
025200        TO LK-TCPU-NAME (MTT-SHIFT-NDX).
025300     MOVE LK-TCPU-PCT  (MTT-SHIFT-NDX - 1)
025400        TO LK-TCPU-PCT  (MTT-SHIFT-NDX).
025500     MOVE LK-TCPU-MEM  (MTT-SHIFT-NDX - 1)
025600        TO LK-TCPU-MEM  (MTT-SHIFT-NDX).

025700 3200-SHIFT-CPU-ROW-EXIT. EXIT.

025800*----------------------------------------------------------------
025900*    4000  INSERT INTO THE TOP-MEMORY TABLE - SAME LOGIC AS 3000
026000*          BUT RANKED ON RESIDENT MEMORY INSTEAD OF CPU PERCENT
026100*----------------------------------------------------------------
026200 4000-INSERT-MEM-ROW.

026300     SET MTT-SEARCH-NDX TO 1.
026400     PERFORM 4100-FIND-MEM-SLOT THRU 4100-FIND-MEM-SLOT-EXIT
026500             UNTIL MTT-SEARCH-NDX > LK-TOP-MEM-FILLED
026600                OR MTT-WORK-MEM > LK-TMEM-MEM (MTT-SEARCH-NDX).

026700     IF MTT-SEARCH-NDX > LK-TOP-N
026800        GO TO 4000-INSERT-MEM-ROW-EXIT
026900     END-IF.

027000     IF LK-TOP-MEM-FILLED < LK-TOP-N
027100        ADD 1 TO LK-TOP-MEM-FILLED
027200     END-IF.

027300     PERFORM 4200-SHIFT-MEM-ROW THRU 4200-SHIFT-MEM-ROW-EXIT
027400             VARYING MTT-SHIFT-NDX FROM LK-TOP-MEM-FILLED BY -1
027500             UNTIL MTT-SHIFT-NDX <= MTT-SEARCH-NDX.

027600*        DROP THE NORMALIZED ROW INTO THE OPENED SLOT.
027700     MOVE PRC-PID       TO LK-TMEM-PID  (MTT-SEARCH-NDX).
027800     MOVE MTT-WORK-NAME TO LK-TMEM-NAME (MTT-SEARCH-NDX).
027900     MOVE MTT-WORK-CPU  TO LK-TMEM-PCT  (MTT-SEARCH-NDX).
028000     MOVE MTT-WORK-MEM  TO LK-TMEM-MEM  (MTT-SEARCH-NDX).

028100 4000-INSERT-MEM-ROW-EXIT. EXIT.

028200*        SAME SLOT SEARCH AS 3100, RUNNING AGAINST THE MEMORY
028300*        TABLE INSTEAD OF THE CPU TABLE.
028400 4100-FIND-MEM-SLOT.

028500     ADD 1 TO MTT-SEARCH-NDX.

028600 4100-FIND-MEM-SLOT-EXIT. EXIT.

028700*        SAME SHIFT-DOWN AS 3200, RUNNING AGAINST THE MEMORY TABLE.
028800 4200-SHIFT-MEM-ROW.

028900     MOVE LK-TMEM-PID  (MTT-SHIFT-NDX - 1)
029000        TO LK-TMEM-PID  (MTT-SHIFT-NDX).
029100     MOVE LK-TMEM-NAME (MTT-SHIFT-NDX - 1)
029200        TO LK-TMEM-NAME (MTT-SHIFT-NDX).
029300     MOVE LK-TMEM-PCT  (MTT-SHIFT-NDX - 1)
029400        TO LK-TMEM-PCT  (MTT-SHIFT-NDX).
029500     MOVE LK-TMEM-MEM  (MTT-SHIFT-NDX - 1)
029600        TO LK-TMEM-MEM  (MTT-SHIFT-NDX).

029700 4200-SHIFT-MEM-ROW-EXIT. EXIT.
