000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MTRDIF.
000300 AUTHOR. T. TEMERZIDIS.
000400 INSTALLATION. BULLGR DATA CENTER - BATCH SECTION.
000500 DATE-WRITTEN. 03/14/91.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL OPERATIONS USE ONLY.
000800*****************************************************************
000900*   MTRDIF - ANALYZER / DIFF                                     *
001000*                                                                *
001100*   FIELD-BY-FIELD DELTA BETWEEN THE CURRENT AND THE PREVIOUS    *
001200*   SNAPSHOT - CPU %, MEM %, DISK %.  SIGNED SUBTRACTION, NO     *
001300*   ROUNDING (BOTH SIDES ARE ALREADY TWO DECIMALS).  IF EITHER   *
001400*   SIDE IS MISSING (CALLER HAS NO PREVIOUS SNAPSHOT YET), THE   *
001500*   CALL-STATUS FLAG COMES BACK "N" AND MTRRUN DOES NOT WRITE    *
001600*   THE DELTA RECORD.                                            *
001700*                                                                *
001800*   THIS PROGRAM DOES NOT OPEN ANY FILE OF ITS OWN.  IT IS A     *
001900*   PURE LINKAGE SUBPROGRAM - MTRRUN HANDS IT THE TWO SNAPSHOTS  *
002000*   IT ALREADY HAS IN HAND AND GETS BACK ONE DLT-RECORD AND A    *
002100*   ONE-BYTE STATUS FLAG.  NOTHING IS READ, WRITTEN OR DISPLAYED *
002200*   HERE - KEEP IT THAT WAY SO IT STAYS CHEAP TO CALL ONCE A     *
002300*   TICK.                                                         *
002400*-----------------------------------------------------------------
002500*   HIST:  DATE      BY   TKT     DESCRIPTION
002600*          --------  ---  ------  -------------------------------
002700*          03/14/91  TS   KT-011  ORIGINAL VERSION (CARVED OUT OF    KT011
002800*                                 THE OLD CONST01 CONSTANTS SCREEN   KT011
002900*          07/02/92  TS   KT-024  SIGNED PICTURE ON THE THREE DIFF   KT024
003000*                                 FIELDS (WAS UNSIGNED - LOST SIGN   KT024
003100*                                 ON A FALLING METRIC)               KT024
003200*          06/30/94  TS   KT-055  EMPTY-RESULT FLAG ADDED FOR THE    KT055
003300*                                 FIRST-TICK-OF-THE-RUN CASE         KT055
003400*          09/14/02  RK   KT-108  MTRDLTA.CPY PICKED UP A SEPARATE   KT108
003500*                                 SIGN BYTE PER FIELD (WAS EMBEDDE   KT108
003600*                                 IN THE TRAILING DIGIT) - NO LOGI   KT108
003700*                                 CHANGE HERE, THE COMPUTE VERBS     KT108
003800*                                 MOVE THE SIGN CORRECTLY EITHER W   KT108
003900*                                 NOTED SO THE NEXT READER OF THIS   KT108
004000*                                 HIST DOESN'T GO LOOKING FOR ONE    KT108
004100*****************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400*        SAME IBM-AT SOURCE/OBJECT PAIR AS EVERY OTHER SATELLITE
004500*        IN THIS BATCH - THE COMPILER NEVER RAN ON ANYTHING ELSE.
004600 SOURCE-COMPUTER. IBM-AT.
004700 OBJECT-COMPUTER. IBM-AT.
004800 SPECIAL-NAMES.
004900*        MTD-DIGITS BACKS UP THE NUMERIC-FIELD VALIDATION THAT
005000*        MTRRUN ALREADY DID BEFORE CALLING US - WE DO NOT RE-TEST
005100*        THE INCOMING PERCENT FIELDS HERE, BUT THE CLASS STAYS
005200*        DECLARED FOR THE DAY SOMEBODY WANTS A LOCAL SANITY CHECK.
005300     CLASS MTD-DIGITS IS "0" THRU "9".
005400 INPUT-OUTPUT SECTION.
005500*        NO SELECT ENTRIES - THIS PROGRAM NEVER TOUCHES A FILE.
005600 FILE-CONTROL.

005700 DATA DIVISION.
005800*        NO FD ENTRIES TO MATCH - SEE THE NOTE ABOVE.
005900 FILE SECTION.

006000 WORKING-STORAGE SECTION.
006100*=======================*
006200*        NOTHING TO DECLARE HERE.  THE DIFF ARITHMETIC RUNS
006300*        ENTIRELY AGAINST THE CALLER'S OWN LINKAGE FIELDS BELOW -
006400*        THERE IS NO LOCAL SCRATCH FIELD, COUNTER OR SWITCH THAT
006500*        SURVIVES PAST A SINGLE CALL, SO NONE IS CARRIED HERE.

006600 LINKAGE SECTION.
006700*================*
006800*        TWO FULL COPIES OF THE SNAPSHOT LAYOUT - CURRENT AND
006900*        PREVIOUS - EACH RENAMED UNDER ITS OWN PREFIX SO THE TWO
007000*        DO NOT COLLIDE.  BOTH ARE THE CALLER'S STORAGE; WE ONLY
007100*        READ THEM.
007200 COPY MTRSNAP REPLACING ==SNP-RECORD== BY ==LK-CURR-SNAPSHOT==
007300                        ==SNP-==        BY ==LK-CURR-==.

007400 COPY MTRSNAP REPLACING ==SNP-RECORD== BY ==LK-PREV-SNAPSHOT==
007500                        ==SNP-==        BY ==LK-PREV-==.

007600*        THE ONE RECORD WE ACTUALLY BUILD - THE CALLER OWNS THE
007700*        STORAGE, WE JUST FILL IN THE THREE DIFF FIELDS AND THE
007800*        TIMESTAMP.
007900 COPY MTRDLTA REPLACING ==DLT-== BY ==LK-DLT-==.

008000*        ONE-BYTE PASS/FAIL FLAG BACK TO MTRRUN - "Y" MEANS THE
008100*        DELTA IS GOOD AND SHOULD BE WRITTEN, "N" MEANS THERE WAS
008200*        NO PREVIOUS SNAPSHOT TO DIFF AGAINST (FIRST TICK OF THE
008300*        RUN) AND MTRRUN SHOULD SKIP THE WRITE ENTIRELY.
008400 01  LK-DIFF-STATUS              PIC X.
008500     88  LK-DIFF-OK                          VALUE "Y".
008600     88  LK-DIFF-EMPTY                       VALUE "N".

008700 PROCEDURE DIVISION USING LK-CURR-SNAPSHOT, LK-PREV-SNAPSHOT,
008800                          LK-DLT-RECORD, LK-DIFF-STATUS.

008900*        A BLANK PREVIOUS TIMESTAMP IS HOW MTRRUN TELLS US THERE
009000*        IS NOTHING TO DIFF AGAINST YET (SEE MTRRUN HIST, KT-071
009100*        FOR HOW A BAD TICK CAN ALSO LEAVE THIS BLANK ON A LATER
009200*        CALL).  EITHER WAY WE JUST HAND BACK "EMPTY" AND LEAVE
009300*        THE CALLER'S DLT-RECORD UNTOUCHED.
009400 MAIN-PROGRAM.

009500     IF LK-PREV-TS = SPACES
009600        SET LK-DIFF-EMPTY TO TRUE
009700        GO TO MAIN-PROGRAM-EXIT
009800     END-IF.

009900     PERFORM 2000-COMPUTE-DIFF THRU 2000-COMPUTE-DIFF-EXIT.
010000     SET LK-DIFF-OK TO TRUE.

010100 MAIN-PROGRAM-EXIT.
010200     GOBACK.

010300*----------------------------------------------------------------
010400*    2000  SIGNED SUBTRACTION, CURRENT MINUS PREVIOUS
010500*----------------------------------------------------------------
010600*        NO ROUNDING - BOTH SIDES OF EACH SUBTRACTION ARE ALREADY
010700*        CARRIED TO TWO DECIMAL PLACES, SO THE RESULT NEEDS NONE.
010800*        A METRIC THAT FELL SINCE THE LAST TICK COMES BACK
010900*        NEGATIVE - THAT IS EXPECTED AND IS WHY THE THREE DIFF
011000*        FIELDS IN MTRDLTA.CPY ARE SIGNED WITH A SEPARATE SIGN
011100*        BYTE (KT-108) RATHER THAN UNSIGNED.
011200 2000-COMPUTE-DIFF.

011300     MOVE LK-CURR-TS TO LK-DLT-TS.

011400     COMPUTE LK-DLT-CPU-DIFF  = LK-CURR-CPU-PCT  - LK-PREV-CPU-PCT.
011500     COMPUTE LK-DLT-MEM-DIFF  = LK-CURR-MEM-PCT  - LK-PREV-MEM-PCT.
011600     COMPUTE LK-DLT-DISK-DIFF = LK-CURR-DISK-PCT - LK-PREV-DISK-PCT.

011700 2000-COMPUTE-DIFF-EXIT. EXIT.
