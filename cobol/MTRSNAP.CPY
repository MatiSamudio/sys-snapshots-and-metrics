000100*****************************************************************
000200*   MTRSNAP.CPY                                                 *
000300*   RECORD LAYOUT - SYSTEM SNAPSHOT (ONE PER MONITORING TICK)   *
000400*   USED BY MTRRUN (FD SNAPSHOT-FILE), MTRSUM AND MTRDIF        *
000500*   (LINKAGE COPY OF THE CURRENT / PREVIOUS SNAPSHOT).          *
000600*-----------------------------------------------------------------
000700*   HIST:  DATE      BY   TKT     DESCRIPTION
000800*          --------  ---  ------  -------------------------------
000900*          03/14/91  TS   KT-011  ORIGINAL LAYOUT                    KT011
001000*          09/02/93  TS   KT-048  ADDED SNP-FILLER RESERVE BLOCK     KT048
001100*          11/20/98  GP   KT-092  Y2K - TS FIELD CONFIRMED X(19)     KT092
001200*                                 (CENTURY ALREADY IN TEXT STAMP)    KT092
001300*****************************************************************
001400 01  SNP-RECORD.
001500*--------------- TIMESTAMP OF THE SNAPSHOT ----------------------    KT092
001600     03  SNP-TS.
001700         05  SNP-TS-DATE-PART       PIC X(10).
001800         05  SNP-TS-TIME-PART       PIC X(09).
001900*        SNP-TS-DATE/TIME-PART IS A REDEFINITION VIEW OF SNP-TS,     KT092
002000*        SPLIT AT THE BLANK SEPARATOR FOR SORT/DISPLAY WORK.         KT092
002100     03  FILLER REDEFINES SNP-TS    PIC X(19).
002200*--------------- CPU / MEMORY / DISK PERCENTAGES -----------------   KT092
002300     03  SNP-CPU-PCT                PIC 9(3)V99.
002400     03  SNP-MEM-PCT                PIC 9(3)V99.
002500     03  SNP-MEM-USED               PIC 9(12).
002600     03  SNP-MEM-TOTAL              PIC 9(12).
002700     03  SNP-DISK-PCT               PIC 9(3)V99.
002800     03  SNP-DISK-USED              PIC 9(12).
002900     03  SNP-DISK-TOTAL             PIC 9(12).
003000     03  SNP-DISK-PATH              PIC X(08).
003100     03  SNP-NET-SENT               PIC 9(12).
003200     03  SNP-NET-RECV               PIC 9(12).
003300*--------------- VALIDATION VIEW ---------------------------------   KT092
003400*        SNP-VALIDATE REDEFINES THE THREE PERCENT FIELDS AS          KT092
003500*        DISPLAY-ONLY GROUPS SO A BAD TICK (NON-NUMERIC METRIC)      KT092
003600*        CAN BE TESTED WITHOUT RISKING A SIZE ERROR ON THE           KT092
003700*        NUMERIC PICTURE ITSELF.                                     KT092
003800     03  SNP-VALIDATE REDEFINES SNP-RECORD.
003900         05  FILLER                 PIC X(19).
004000         05  SNP-V-CPU              PIC X(05).
004100         05  SNP-V-MEM              PIC X(05).
004200         05  FILLER                 PIC X(24).
004300         05  SNP-V-DISK             PIC X(05).
004400         05  FILLER                 PIC X(24).
004500         05  FILLER                 PIC X(08).
004600         05  FILLER                 PIC X(24).
004700         05  FILLER                 PIC X(32).
004800*--------------- RESERVE BLOCK (PADS RECORD TO 146 BYTES) --------   KT092
004900     03  FILLER                     PIC X(32).
