000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MTRSUM.
000300 AUTHOR. T. TEMERZIDIS.
000400 INSTALLATION. BULLGR DATA CENTER - BATCH SECTION.
000500 DATE-WRITTEN. 03/14/91.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL OPERATIONS USE ONLY.
000800*****************************************************************
000900*   MTRSUM - ANALYZER / SUMMARIZE                                *
001000*                                                                *
001100*   CALLED ONCE PER TICK (MODE "A") FROM MTRRUN.  ACCUMULATES    *
001200*   THE CPU/MEM/DISK PERCENTAGES INTO THE RUNNING SUMS, TRACKS   *
001300*   THE RUNNING MAXIMA, COUNTS RECORDS, CAPTURES THE FIRST AND   *
001400*   LAST TIMESTAMP, RETAINS THE LAST SNAPSHOT IN FULL, AND       *
001500*   APPENDS ANY THRESHOLD ANOMALIES TO THE SHARED ANOMALY        *
001600*   TABLE.  CALLED A SECOND TIME AT END OF FILE (MODE "F") TO    *
001700*   TURN THE SUMS INTO ROUNDED AVERAGES - NOTHING ELSE RUNS ON   *
001800*   THAT CALL.                                                   *
001900*                                                                *
002000*   LIKE MTRDIF, THIS IS A PURE LINKAGE SUBPROGRAM - NO FILES,   *
002100*   NO DISPLAYS.  THE RUNNING TOTALS LIVE IN THE CALLER'S OWN    *
002200*   COPY OF MTRWORK.CPY (LK-SUMMARY / LK-ANOMALY-AREA) SO THEY   *
002300*   SURVIVE FROM ONE CALL TO THE NEXT WITHOUT US HOLDING ANY     *
002400*   STATE OF OUR OWN.                                            *
002500*-----------------------------------------------------------------
002600*   HIST:  DATE      BY   TKT     DESCRIPTION
002700*          --------  ---  ------  -------------------------------
002800*          03/14/91  TS   KT-011  ORIGINAL VERSION (CARVED OUT OF    KT011
002900*                                 THE OLD DCARS00 SUBMENU SHELL)     KT011
003000*          08/11/95  TS   KT-063  THRESHOLDS MOVED TO MTRWORK.CPY,   KT063
003100*                                 NET-DELTA CHECK LEFT SWITCHED OF   KT063
003200*          01/09/96  TS   KT-067  ROUNDED HALF-UP ON THE AVERAGES    KT067
003300*                                 PER FINANCE REPORTING STANDARD     KT067
003400*          02/03/99  GP   KT-095  ANOMALY ORDER FIXED TO CPU/MEM/    KT095
003500*                                 DISK REGARDLESS OF WHICH THRESHO   KT095
003600*                                 TRIPPED FIRST (WAS INSERTION ORD   KT095
003700*          03/11/03  RK   KT-112  ZERO-DIVIDE GUARD CONFIRMED IN     KT112
003800*                                 8000-FINALIZE AHEAD OF THE NEW     KT112
003900*                                 SHORT-RUN OVERNIGHT JOB (SOME      KT112
004000*                                 NIGHTS THE SNAPSHOT FILE IS EMPT   KT112
004100*****************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400*        SAME IBM-AT SOURCE/OBJECT PAIR AS THE REST OF THE BATCH.
004500 SOURCE-COMPUTER. IBM-AT.
004600 OBJECT-COMPUTER. IBM-AT.
004700 SPECIAL-NAMES.
004800*        MTS-DIGITS IS DECLARED FOR SYMMETRY WITH THE OTHER
004900*        SATELLITES - MTRRUN ALREADY VALIDATED THE INCOMING
005000*        SNAPSHOT BEFORE CALLING US, SO IT IS NOT EXERCISED HERE.
005100     CLASS MTS-DIGITS IS "0" THRU "9".
005200 INPUT-OUTPUT SECTION.
005300*        NO SELECT ENTRIES - NOTHING IN THIS PROGRAM OPENS A FILE.
005400 FILE-CONTROL.

005500 DATA DIVISION.
005600 FILE SECTION.
005700*        NO FD ENTRIES - SEE THE NOTE ABOVE.

005800 WORKING-STORAGE SECTION.
005900*=======================*
006000*        NO LOCAL SCRATCH FIELDS.  EVERY RUNNING TOTAL, MAXIMUM
006100*        AND ANOMALY SLOT THIS PROGRAM TOUCHES BELONGS TO THE
006200*        CALLER (SEE LK-SUMMARY / LK-ANOMALY-AREA BELOW) - THAT IS
006300*        WHAT LETS ONE COPY OF MTRSUM SERVE EVERY TICK OF THE RUN
006400*        WITHOUT RE-INITIALIZING ANYTHING BETWEEN CALLS.

006500 LINKAGE SECTION.
006600*================*
006700*        ONE-BYTE MODE SWITCH SET BY THE CALLER - "A" TO ACCUMULATE
006800*        ONE MORE TICK, "F" TO CLOSE OUT THE RUN AND TURN THE SUMS
006900*        INTO AVERAGES.  SEE MAIN-PROGRAM BELOW.
007000 01  LK-CALL-MODE                PIC X.
007100     88  LK-MODE-ACCUMULATE                VALUE "A".
007200     88  LK-MODE-FINALIZE                   VALUE "F".

007300*        THE SNAPSHOT BEING ACCUMULATED THIS TICK - CALLER'S
007400*        STORAGE, READ ONLY.
007500 COPY MTRSNAP REPLACING ==SNP-RECORD== BY ==LK-SNAPSHOT==
007600                        ==SNP-==        BY ==LK-SNP-==.

007700*        X-VIEW OF THE INCOMING TICK - SAME ABEND DUMP READER
007800*        CONVENIENCE MTRTOP AND MTRRPT CARRY FOR THEIR OWN RECORD
007900*        IMAGES, USEFUL HERE SINCE A BAD ACCUMULATE CALL USUALLY
008000*        MEANS SOMETHING IS WRONG WITH THE TICK ITSELF.
008100 01  LK-SNAPSHOT-X REDEFINES LK-SNAPSHOT.
008200     03  FILLER                  PIC X(146).

008300*        THE SHARED WORK AREA - SUMMARY ACCUMULATORS, THE RETAINED
008400*        LAST SNAPSHOT, THE ANOMALY TABLE AND THE THRESHOLD
008500*        CONSTANTS ALL COME IN UNDER ONE BLANKET LK- RENAME.
008600 COPY MTRWORK REPLACING ==MTW-== BY ==LK-==.

008700 PROCEDURE DIVISION USING LK-CALL-MODE, LK-SNAPSHOT,
008800                          LK-SUMMARY, LK-LAST-SNAPSHOT,
008900                          LK-ANOMALY-AREA, LK-THRESHOLDS.

009000*        ON THE FINAL CALL (MODE "F") WE ONLY TURN THE SUMS INTO
009100*        AVERAGES - WE DO NOT ACCUMULATE THE (NONEXISTENT) SNAPSHOT
009200*        THAT WOULD BE SITTING IN LK-SNAPSHOT ON THAT CALL, AND WE
009300*        DO NOT RUN THE ANOMALY CHECK A SECOND TIME.
009400 MAIN-PROGRAM.

009500     IF LK-MODE-FINALIZE
009600        PERFORM 8000-FINALIZE THRU 8000-FINALIZE-EXIT
009700     ELSE
009800        PERFORM 2000-ACCUMULATE THRU 2000-ACCUMULATE-EXIT
009900        PERFORM 3000-CHECK-ANOMALIES THRU 3000-CHECK-ANOMALIES-EXIT
010000     END-IF.

010100 MAIN-PROGRAM-EXIT.
010200     GOBACK.

010300*----------------------------------------------------------------
010400*    2000  ACCUMULATE SUMS, MAXIMA, COUNT AND FIRST/LAST TS
010500*----------------------------------------------------------------
010600 2000-ACCUMULATE.

010700     ADD 1 TO LK-COUNT.

010800*        FIRST TICK OF THE RUN STAMPS LK-TS-FIRST; EVERY TICK
010900*        (INCLUDING THE FIRST) STAMPS LK-TS-LAST, SO AT END OF
011000*        FILE IT HOLDS THE TIMESTAMP OF THE LAST SNAPSHOT SEEN.
011100     IF LK-COUNT = 1
011200        MOVE LK-SNP-TS TO LK-TS-FIRST
011300     END-IF.
011400     MOVE LK-SNP-TS TO LK-TS-LAST.

011500     ADD LK-SNP-CPU-PCT  TO LK-CPU-SUM.
011600     ADD LK-SNP-MEM-PCT  TO LK-MEM-SUM.
011700     ADD LK-SNP-DISK-PCT TO LK-DISK-SUM.

011800*        RUNNING MAXIMA - PLAIN COMPARE AND REPLACE, NO SORTING
011900*        INVOLVED, SINCE WE ONLY EVER NEED THE SINGLE HIGH-WATER
012000*        MARK PER METRIC FOR THE REPORT'S METRICS TABLE.
012100     IF LK-SNP-CPU-PCT  > LK-CPU-MAX
012200         MOVE LK-SNP-CPU-PCT  TO LK-CPU-MAX
012300     END-IF.
012400     IF LK-SNP-MEM-PCT  > LK-MEM-MAX
012500         MOVE LK-SNP-MEM-PCT  TO LK-MEM-MAX
012600     END-IF.
012700     IF LK-SNP-DISK-PCT > LK-DISK-MAX
012800         MOVE LK-SNP-DISK-PCT TO LK-DISK-MAX
012900     END-IF.

013000*        RETAIN THE WHOLE SNAPSHOT, NOT JUST THE THREE PERCENTAGES -
013100*        MTRRPT PRINTS THIS VERBATIM AS THE "LAST SNAPSHOT" SECTION
013200*        OF THE REPORT, SO IT NEEDS EVERY FIELD, NOT A SUMMARY.
013300     MOVE LK-SNAPSHOT TO LK-LAST-SNAPSHOT.

013400 2000-ACCUMULATE-EXIT. EXIT.

013500*----------------------------------------------------------------
013600*    3000  ANOMALY CHECKS - CPU, MEM, DISK, IN THAT ORDER
013700*          (NET-DELTA CHECK IS CONFIGURED OFF - LK-NET-CHECK-OFF)
013800*----------------------------------------------------------------
013900*        UP TO THREE ANOMALIES CAN BE LOGGED FOR ONE TICK - ONE
014000*        PER METRIC - EACH AS ITS OWN ROW IN THE SHARED ANOMALY
014100*        TABLE.  THE ORDER BELOW (CPU, THEN MEM, THEN DISK) IS
014200*        FIXED REGARDLESS OF WHICH THRESHOLD ACTUALLY TRIPPED
014300*        FIRST - SEE HIST 02/03/99, KT-095.
014400 3000-CHECK-ANOMALIES.

014500     IF LK-SNP-CPU-PCT > LK-CPU-THRESH
014600        PERFORM 3100-ADD-ANOMALY THRU 3100-ADD-ANOMALY-EXIT
014700        MOVE "HIGH CPU" TO LK-ANOM-REASON (LK-ANOMALY-NDX)
014800     END-IF.

014900     IF LK-SNP-MEM-PCT > LK-MEM-THRESH
015000        PERFORM 3100-ADD-ANOMALY THRU 3100-ADD-ANOMALY-EXIT
015100        MOVE "HIGH MEMORY" TO LK-ANOM-REASON (LK-ANOMALY-NDX)
015200     END-IF.

015300     IF LK-SNP-DISK-PCT > LK-DISK-THRESH
015400        PERFORM 3100-ADD-ANOMALY THRU 3100-ADD-ANOMALY-EXIT
015500        MOVE "HIGH DISK" TO LK-ANOM-REASON (LK-ANOMALY-NDX)
015600     END-IF.

015700 3000-CHECK-ANOMALIES-EXIT. EXIT.

015800*        BUMPS THE ANOMALY COUNT AND STAMPS THE TIMESTAMP OF THE
015900*        NEW ROW - THE REASON TEXT ITSELF IS FILLED IN BY WHICHEVER
016000*        CALLER ABOVE INVOKED US, RIGHT AFTER THE PERFORM RETURNS.
016100 3100-ADD-ANOMALY.

016200     ADD 1 TO LK-ANOMALY-COUNT.
016300     SET LK-ANOMALY-NDX TO LK-ANOMALY-COUNT.
016400     MOVE LK-SNP-TS TO LK-ANOM-TS (LK-ANOMALY-NDX).

016500 3100-ADD-ANOMALY-EXIT. EXIT.

016600*----------------------------------------------------------------
016700*    8000  FINALIZE - TURN SUMS INTO ROUNDED AVERAGES
016800*----------------------------------------------------------------
016900*        ROUNDED HALF-UP PER THE FINANCE REPORTING STANDARD (SEE
017000*        HIST 01/09/96, KT-067).  IF THE RUN NEVER SAW A SINGLE
017100*        GOOD TICK (LK-COUNT STILL ZERO) WE SKIP THE DIVIDE
017200*        ENTIRELY - SEE HIST 03/11/03, KT-112 - AND LEAVE THE
017300*        AVERAGES AT THEIR INITIAL ZERO VALUE FOR THE REPORT'S
017400*        ZERO-RECORD CASE.
017500 8000-FINALIZE.

017600     IF LK-COUNT = ZERO
017700        GO TO 8000-FINALIZE-EXIT
017800     END-IF.

017900     DIVIDE LK-CPU-SUM  BY LK-COUNT GIVING LK-CPU-AVG  ROUNDED.
018000     DIVIDE LK-MEM-SUM  BY LK-COUNT GIVING LK-MEM-AVG  ROUNDED.
018100     DIVIDE LK-DISK-SUM BY LK-COUNT GIVING LK-DISK-AVG ROUNDED.

018200 8000-FINALIZE-EXIT. EXIT.
